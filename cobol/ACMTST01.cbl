000100****************************************************************
000200* PROGRAM:  ACMTST01
000300*           Account Management batch driver and self-test
000400*
000500* AUTHOR :  R. G. HANLEY
000600*           DATA PROCESSING DIVISION
000700*
000800* THIS PROGRAM IS THE BATCH ENTRY POINT FOR THE ACCOUNT
000900* MANAGEMENT SYSTEM.  IT CALLS ACMLOAD ONCE TO BUILD THE THREE
001000* MASTER TABLES FROM THE CSV EXTRACTS, THEN DRIVES ACMLKUP
001100* THROUGH A FIXED SET OF SELF-TEST SCENARIOS AND DISPLAYS THE
001200* RESULT OF EACH ONE TO SYSOUT.  THERE IS NO REPORT FILE - THIS
001300* IS A DIAGNOSTIC RUN, NOT A PRODUCTION REPORT.
001400*
001500* THE SELF-TEST BENEFICIARY-ID AND ACCOUNT-ID BELOW ARE PARM
001600* CARDS IN ALL BUT NAME - THEY ARE HARD-CODED HERE BECAUSE THIS
001700* JOB HAS NO PARM STEP OF ITS OWN.  A SITE WITH A REAL PARM
001800* STEP SHOULD REPLACE 010-INIT-TEST-KEYS WITH AN ACCEPT.
001900****************************************************************
002000*    CHANGE LOG
002100*    87-04-02 RGH  ORIGINAL PROGRAM - LOAD AND DUMP THE
002200*                  BENEFICIARY TABLE ONLY
002300*    88-01-22 RGH  ADDED THE SIX SELF-TEST SCENARIOS ONCE
002400*                  ACMLKUP WAS AVAILABLE
002500*    94-03-15 RGH  DIAGNOSTICS REWRITTEN TO MATCH THE FILE-
002600*                  STATUS DISPLAY STYLE USED IN ACMLOAD
002700*    99-01-14 TMK  Y2K - TEST 600 CUTOFF-DATE DISPLAY WIDENED
002800*                  TO CCYYMMDD
002900*    22-11-02 PLR  RENAMED FROM THE OLD VSAM-DRIVER SHELL,
003000*                  CONVERTED TO CALL ACMLOAD / ACMLKUP
003100*    22-11-21 PLR  TEST 600 NOW PASSES REQ-BENE-ID - MAXWD LOOKUP
003200*                  IS SCOPED TO ONE BENEFICIARY AS OF THIS
003300*                  RELEASE, PER TICKET 51244
003400*    22-11-28 PLR  WS-TEST-CTR PULLED OUT OF WS-TEST-KEYS AND
003500*                  CARRIED AS A STANDALONE 77-LEVEL ITEM PER THE
003600*                  STANDARDS REVIEW, AND WIRED UP TO COUNT THE SIX
003700*                  SCENARIOS AS THEY RUN (IT WAS DECLARED BUT NEVER
003800*                  REFERENCED BEFORE THIS RELEASE)
003900*    22-12-19 PLR  DROPPED THE UPSI-0 "RERUN SWITCH" ADDED 22-11-02
004000*                  AND THE WS-PROGRAM-INDICATOR-SWITCHES GROUP THAT
004100*                  HELD IT - STANDARDS REVIEW FOUND NO SUCH SWITCH
004200*                  ANYWHERE IN THIS SUITE'S HISTORY AND NOTHING IN
004300*                  ANY OF THE THREE PROGRAMS EVER TESTED IT
004400****************************************************************
004500*    REMARKS -
004600*    THE SIX PERFORMS IN 000-MAIN ARE THE WHOLE PROGRAM.  EACH ONE
004700*    LOADS A REQUEST CODE AND A KEY INTO THE LINKAGE AREA COPIED
004800*    FROM ACMRSLT, CALLS ACMLKUP, AND DISPLAYS WHATEVER CAME BACK.
004900*    THERE IS NO PASS/FAIL ASSERTION LOGIC - THIS IS AN EYEBALL
005000*    DIAGNOSTIC RUN FOR THE OPERATOR TO COMPARE AGAINST THE SOURCE
005100*    CSV EXTRACTS, NOT AN AUTOMATED REGRESSION SUITE.
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    ACMTST01.
005400 AUTHOR.        R G HANLEY.
005500 INSTALLATION.  THIRD NATIONAL DATA CENTER.
005600 DATE-WRITTEN.  04/02/87.
005700 DATE-COMPILED.
005800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005900*
006000 ENVIRONMENT DIVISION.
006100*    CONFIGURATION SECTION AND SPECIAL-NAMES ARE THE SAME BOILER-
006200*    PLATE CARRIED IN ACMLOAD AND ACMLKUP - THIS SHOP DOES NOT
006300*    VARY THESE ENTRIES PROGRAM TO PROGRAM, DIAGNOSTIC DRIVER OR
006400*    NOT, SO THAT AN OPERATOR SCANNING A COMPILE LISTING ALWAYS
006500*    FINDS THEM IN THE SAME PLACE.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*    NO FILES OF ITS OWN - ACMLOAD OWNS THE CSV EXTRACTS.  THIS
007500*    PROGRAM ONLY CALLS ACMLOAD ONCE TO GET THE TABLES IN STORAGE,
007600*    THEN CALLS ACMLKUP REPEATEDLY AGAINST THEM.
007700*
007800 DATA DIVISION.
007900 WORKING-STORAGE SECTION.
008000*
008100*    WS-TEST-KEYS - THE TWO IDS THE SIX SCENARIOS BELOW ARE RUN
008200*    AGAINST.  SEE THE HEADER REMARKS FOR WHY THESE ARE HARD-CODED
008300*    RATHER THAN READ FROM A PARM CARD.
008400 01  WS-TEST-KEYS.
008500     05  WS-TEST-BENE-ID                PIC 9(9).
008600     05  WS-TEST-ACCT-ID                PIC 9(9).
008700     05  FILLER                         PIC X(06).
008800*
008900*    WS-TEST-CTR IS NOT PART OF EITHER TEST KEY - IT DOES NOT
009000*    IDENTIFY A BENEFICIARY OR AN ACCOUNT, IT ONLY COUNTS HOW MANY
009100*    OF THE SIX SCENARIOS HAVE RUN SO FAR, SO IT IS CARRIED AS A
009200*    STANDALONE 77-LEVEL SCRATCH SCALAR RATHER THAN GROUPED UNDER
009300*    WS-TEST-KEYS WITH THE ACTUAL LOOKUP KEYS.
009400 77  WS-TEST-CTR                       PIC S9(3) COMP VALUE ZERO.
009500*
009600*    WS-DISPLAY-LINE - A SET OF EDITED FIELDS SHARED BY EVERY
009700*    DISPLAY STATEMENT BELOW SO THE SYSOUT COLUMNS LINE UP THE
009800*    SAME WAY REGARDLESS OF WHICH TEST IS PRINTING.
009900 01  WS-DISPLAY-LINE.
010000     05  WS-DISP-LABEL                  PIC X(30).
010100     05  WS-DISP-COUNT                  PIC ZZZ,ZZ9.
010200     05  FILLER                         PIC X(01).
010300     05  WS-DISP-ID                     PIC Z(8)9.
010400     05  WS-DISP-AMOUNT                 PIC -(8)9.99.
010500     05  FILLER                         PIC X(20).
010600*
010700*    ACMREC SUPPLIES THE THREE MASTER TABLES (SAME COPYBOOK
010800*    ACMLOAD BUILDS THEM FROM AND ACMLKUP READS THEM FROM);
010900*    ACMRSLT SUPPLIES THE REQUEST/RESULT LINKAGE AREA PASSED ON
011000*    EVERY CALL TO ACMLKUP BELOW.
011100     COPY ACMREC.
011200     COPY ACMRSLT.
011300*
011400 PROCEDURE DIVISION.
011500*    ----------------------------------------------------------
011600*    000-MAIN - LOAD ONCE, THEN RUN THE SIX SCENARIOS IN REQUEST-
011700*    CODE ORDER (100 THROUGH 600).  WS-TEST-CTR IS BUMPED BY EACH
011800*    100-/200-/.../600- PARAGRAPH BELOW SO THE FINAL DISPLAY CAN
011900*    CONFIRM ALL SIX ACTUALLY RAN, NOT JUST THAT GOBACK WAS
012000*    REACHED.
012100*    ----------------------------------------------------------
012200 000-MAIN.
012300     PERFORM 010-INIT-TEST-KEYS.
012400     CALL 'ACMLOAD' USING WS-BENEFICIARY-TABLE
012500                          WS-ACCOUNT-TABLE
012600                          WS-TRANSACTION-TABLE.
012700     DISPLAY 'ACMTST01 - MASTER TABLES LOADED'.
012800     MOVE WS-BENE-COUNT TO WS-DISP-COUNT.
012900     DISPLAY 'BENEFICIARIES ON FILE......... ' WS-DISP-COUNT.
013000     MOVE WS-ACCT-COUNT TO WS-DISP-COUNT.
013100     DISPLAY 'ACCOUNTS ON FILE............... ' WS-DISP-COUNT.
013200     MOVE WS-TXN-COUNT TO WS-DISP-COUNT.
013300     DISPLAY 'TRANSACTIONS ON FILE........... ' WS-DISP-COUNT.
013400     PERFORM 100-TEST-BENEFICIARY-DETAIL.
013500     PERFORM 200-TEST-ACCOUNTS-FOR-BENEFICIARY.
013600     PERFORM 300-TEST-TRANSACTIONS-FOR-BENEFICIARY.
013700     PERFORM 400-TEST-ACCOUNT-BALANCE.
013800     PERFORM 500-TEST-BENEFICIARY-BALANCE.
013900     PERFORM 600-TEST-LARGEST-WITHDRAWAL.
014000     MOVE WS-TEST-CTR TO WS-DISP-COUNT.
014100     DISPLAY 'ACMTST01 - SELF TESTS COMPLETE, RAN.. ' WS-DISP-COUNT.
014200     GOBACK.
014300*    HARD-CODED SELF-TEST KEYS - SEE HEADER REMARKS.  A SITE WITH
014400*    A REAL PARM STEP SHOULD REPLACE THESE TWO MOVES WITH AN
014500*    ACCEPT FROM SYSIN.
014600 010-INIT-TEST-KEYS.
014700     MOVE 100000001 TO WS-TEST-BENE-ID.
014800     MOVE 200000001 TO WS-TEST-ACCT-ID.
014900*    TEST 100 - LOOK UP THE SELF-TEST BENEFICIARY BY ID AND
015000*    DISPLAY THE NAME THAT COMES BACK, OR A NOT-FOUND MESSAGE.
015100 100-TEST-BENEFICIARY-DETAIL.
015200     ADD 1 TO WS-TEST-CTR.
015300     MOVE 'BENDTL' TO REQUEST-CODE.
015400     MOVE WS-TEST-BENE-ID TO REQ-BENE-ID.
015500     CALL 'ACMLKUP' USING WS-BENEFICIARY-TABLE
015600                          WS-ACCOUNT-TABLE
015700                          WS-TRANSACTION-TABLE
015800                          REQUEST-AREA
015900                          RESULT-AREA.
016000     DISPLAY 'TEST 100 - BENEFICIARY DETAIL'.
016100     IF RECORD-FOUND
016200         DISPLAY '  NAME.... ' RES-BENE-FIRST-NAME ' '
016300                 RES-BENE-LAST-NAME
016400     ELSE
016500         DISPLAY '  BENEFICIARY NOT ON FILE'
016600     END-IF.
016700*
016800*    TEST 200 - LIST THE ACCOUNTS OWNED BY THE SELF-TEST
016900*    BENEFICIARY AND DISPLAY HOW MANY CAME BACK.
017000 200-TEST-ACCOUNTS-FOR-BENEFICIARY.
017100     ADD 1 TO WS-TEST-CTR.
017200     MOVE 'ACCLST' TO REQUEST-CODE.
017300     MOVE WS-TEST-BENE-ID TO REQ-BENE-ID.
017400     CALL 'ACMLKUP' USING WS-BENEFICIARY-TABLE
017500                          WS-ACCOUNT-TABLE
017600                          WS-TRANSACTION-TABLE
017700                          REQUEST-AREA
017800                          RESULT-AREA.
017900     MOVE RES-ACCT-COUNT TO WS-DISP-COUNT.
018000     DISPLAY 'TEST 200 - ACCOUNTS OWNED..... ' WS-DISP-COUNT.
018100*
018200*    TEST 300 - LIST THE TRANSACTIONS POSTED TO ANY ACCOUNT THE
018300*    SELF-TEST BENEFICIARY OWNS AND DISPLAY THE COUNT.
018400 300-TEST-TRANSACTIONS-FOR-BENEFICIARY.
018500     ADD 1 TO WS-TEST-CTR.
018600     MOVE 'TXNLST' TO REQUEST-CODE.
018700     MOVE WS-TEST-BENE-ID TO REQ-BENE-ID.
018800     CALL 'ACMLKUP' USING WS-BENEFICIARY-TABLE
018900                          WS-ACCOUNT-TABLE
019000                          WS-TRANSACTION-TABLE
019100                          REQUEST-AREA
019200                          RESULT-AREA.
019300     MOVE RES-TXN-COUNT TO WS-DISP-COUNT.
019400     DISPLAY 'TEST 300 - TRANSACTIONS POSTED ' WS-DISP-COUNT.
019500*
019600*    TEST 400 - PRICE THE SELF-TEST ACCOUNT AND DISPLAY THE
019700*    BALANCE (RULE 2 - DEPOSITS ADD, EVERYTHING ELSE SUBTRACTS).
019800 400-TEST-ACCOUNT-BALANCE.
019900     ADD 1 TO WS-TEST-CTR.
020000     MOVE 'ACCBAL' TO REQUEST-CODE.
020100     MOVE WS-TEST-ACCT-ID TO REQ-ACCT-ID.
020200     CALL 'ACMLKUP' USING WS-BENEFICIARY-TABLE
020300                          WS-ACCOUNT-TABLE
020400                          WS-TRANSACTION-TABLE
020500                          REQUEST-AREA
020600                          RESULT-AREA.
020700     MOVE RES-BALANCE TO WS-DISP-AMOUNT.
020800     DISPLAY 'TEST 400 - ACCOUNT BALANCE..... ' WS-DISP-AMOUNT.
020900*
021000*    TEST 500 - ROLL UP THE SELF-TEST BENEFICIARY'S TOTAL BALANCE
021100*    ACROSS EVERY ACCOUNT THEY OWN AND DISPLAY THE GRAND TOTAL.
021200 500-TEST-BENEFICIARY-BALANCE.
021300     ADD 1 TO WS-TEST-CTR.
021400     MOVE 'BENBAL' TO REQUEST-CODE.
021500     MOVE WS-TEST-BENE-ID TO REQ-BENE-ID.
021600     CALL 'ACMLKUP' USING WS-BENEFICIARY-TABLE
021700                          WS-ACCOUNT-TABLE
021800                          WS-TRANSACTION-TABLE
021900                          REQUEST-AREA
022000                          RESULT-AREA.
022100     MOVE RES-BENBAL-TOTAL TO WS-DISP-AMOUNT.
022200     DISPLAY 'TEST 500 - BENEFICIARY TOTAL... ' WS-DISP-AMOUNT.
022300*
022400*    TEST 600 - FIND THE LARGEST WITHDRAWAL, IF ANY, POSTED IN THE
022500*    LAST CALENDAR MONTH TO ANY ACCOUNT THE SELF-TEST BENEFICIARY
022600*    OWNS.  REQ-BENE-ID MUST BE SET HERE (TICKET 51244 - SEE
022700*    THE 22-11-21 CHANGE-LOG ENTRY) OR ACMLKUP HAS NO WAY TO SCOPE
022800*    THE SEARCH TO THIS BENEFICIARY'S OWN ACCOUNTS.
022900 600-TEST-LARGEST-WITHDRAWAL.
023000     ADD 1 TO WS-TEST-CTR.
023100     MOVE 'MAXWD ' TO REQUEST-CODE.
023200     MOVE WS-TEST-BENE-ID TO REQ-BENE-ID.
023300     CALL 'ACMLKUP' USING WS-BENEFICIARY-TABLE
023400                          WS-ACCOUNT-TABLE
023500                          WS-TRANSACTION-TABLE
023600                          REQUEST-AREA
023700                          RESULT-AREA.
023800     DISPLAY 'TEST 600 - LARGEST WITHDRAWAL, LAST MONTH'.
023900*    RULE 6 - NO QUALIFYING WITHDRAWAL IS A VALID ANSWER, NOT AN
024000*    ERROR CONDITION, SO THE ELSE LEG BELOW IS EXPECTED OUTPUT ON
024100*    A QUIET ACCOUNT, NOT A DIAGNOSTIC FAILURE.
024200     IF RECORD-FOUND
024300         MOVE RES-MAXWD-AMOUNT TO WS-DISP-AMOUNT
024400         DISPLAY '  AMOUNT.. ' WS-DISP-AMOUNT
024500         MOVE RES-MAXWD-DATE TO WS-DISP-ID
024600         DISPLAY '  DATE.... ' WS-DISP-ID
024700     ELSE
024800         DISPLAY '  NO QUALIFYING WITHDRAWAL FOUND'
024900     END-IF.
025000*
025100****************************************************************
025200*    PROGRAMMER'S NOTE (PLR, 22-11-28) -
025300*    IF A SEVENTH REQUEST CODE IS EVER ADDED TO ACMLKUP, GIVE IT
025400*    A 700-TEST-XXXXXXXX PARAGRAPH HERE FOLLOWING THE SAME SHAPE
025500*    AS 100- THROUGH 600- ABOVE (SET THE REQUEST CODE AND KEY,
025600*    CALL ACMLKUP, BUMP WS-TEST-CTR, DISPLAY THE RESULT) AND ADD
025700*    THE MATCHING PERFORM TO 000-MAIN.  DO NOT SKIP THE COUNTER
025800*    BUMP - IT IS WHAT LETS THE FINAL DISPLAY LINE CONFIRM EVERY
025900*    SCENARIO ACTUALLY RAN.
026000****************************************************************
