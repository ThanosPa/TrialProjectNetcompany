000100****************************************************************
000200* PROGRAM:  ACMLOAD
000300*           Account Management - master table loader
000400*
000500* AUTHOR :  R. G. HANLEY
000600*           DATA PROCESSING DIVISION
000700*
000800* INSTALLATION. THIRD NATIONAL DATA CENTER
000900* DATE-WRITTEN. 04/02/87
001000* DATE-COMPILED.
001100* SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY
001200*
001300* REMARKS -
001400*    READS THE THREE ACCOUNT MANAGEMENT CSV EXTRACTS (BENEFICIARIES,
001500*    ACCOUNTS, TRANSACTIONS) AND BUILDS THE THREE IN-MEMORY MASTER
001600*    TABLES IN ACMREC USED BY ACMLKUP FOR ALL LOOKUP AND AGGREGATE
001700*    REQUESTS.  CALLED ONCE PER RUN BY THE DRIVER, ACMTST01.
001800*
001900*    EACH EXTRACT IS A HEADER-CARD CSV - THE FIRST RECORD IS COLUMN
002000*    NAMES, NOT DATA, AND IS DISCARDED.  IF A BENEFICIARY-ID OR
002100*    ACCOUNT-ID KEY REPEATS WITHIN A FILE, THE LAST RECORD READ WINS
002200*    AND OVERLAYS THE EARLIER TABLE ENTRY - THIS SHOP DECIDED THAT
002300*    BACK IN 1991 (SEE TICKET 6602 BELOW) RATHER THAN REJECT THE
002400*    DUPLICATE OR ABEND THE RUN.  TRANSACTIONS ARE NEVER DEDUPPED -
002500*    EVERY TRANSACTION RECORD READ IS APPENDED TO THE TABLE AS ITS
002600*    OWN ENTRY, EVEN IF THE SAME TRANSACTION-ID APPEARS TWICE.
002700*
002800*    A BAD FILE-STATUS ON A READ OTHER THAN NORMAL EOF DOES NOT ABEND
002900*    THIS JOB EITHER - THE READ LOOP FOR THAT FILE IS SIMPLY STOPPED
003000*    AND WHATEVER WAS LOADED SO FAR IS KEPT.  THE OPERATOR SEES A
003100*    DISPLAY LINE WITH THE FILE-STATUS CODE ON SYSOUT AND DECIDES
003200*    WHETHER THE RUN IS GOOD ENOUGH TO CONTINUE DOWNSTREAM.
003300*
003400*   - Called by program ACMTST01
003500****************************************************************
003600* Linkage:
003700*      parameters:
003800*        1: Beneficiary table   (passed and built)
003900*        2: Account table       (passed and built)
004000*        3: Transaction table   (passed and built)
004100****************************************************************
004200*    CHANGE LOG
004300*    87-04-02 RGH  ORIGINAL PROGRAM - LOADS BENEFICIARY AND
004400*                  ACCOUNT CARDS ONLY, NO TRANSACTIONS YET
004500*    87-11-19 RGH  ADDED TRANSACTION FILE LOAD (100-, 200-, 300-
004600*                  PARAGRAPH NUMBERING INTRODUCED)
004700*    91-09-02 RGH  LAST-WINS OVERWRITE ADDED FOR REPEATED
004800*                  BENEFICIARY-ID / ACCOUNT-ID KEYS PER TICKET 6602
004900*    94-03-15 RGH  FILE-STATUS OTHER NO LONGER ABENDS THE JOB -
005000*                  KEEP WHAT LOADED, DISPLAY THE BAD STATUS
005100*    99-01-14 TMK  Y2K - TRANSACTION DATE NOW PARSED TO CCYYMMDD,
005200*                  2-DIGIT YEAR WINDOWED TO 20YY (SEE 320-)
005300*    07-06-19 CBS  RAISED WS-TXN-MAX TO 10000, TABLE WAS FILLING
005400*                  UP ON THE YEAR-END RUN, TICKET 40217
005500*    22-11-02 PLR  CONVERTED FROM GNU/COBOL SAMPLE SHELL TO THE
005600*                  STANDARD SHOP HEADER, ADDED SPECIAL-NAMES
005700*    22-11-28 PLR  READ COUNTERS PULLED OUT TO STANDALONE 77-LEVEL
005800*                  ITEMS PER THE STANDARDS REVIEW - THEY ARE SCRATCH
005900*                  SCALARS, NOT PART OF ANY RECORD LAYOUT, AND DO NOT
006000*                  BELONG GROUPED UNDER ONE 01
006100*    22-12-19 PLR  DROPPED THE UPSI-0 "RERUN SWITCH" ADDED 22-11-02 -
006200*                  STANDARDS REVIEW FOUND NO SUCH SWITCH ANYWHERE IN
006300*                  THIS SUITE'S HISTORY, NOTHING IN ANY OF THE THREE
006400*                  PROGRAMS EVER TESTED IT, AND THE COMMENT CLAIMING
006500*                  THE OTHER TWO PROGRAMS "DO TEST IT" WAS WRONG.
006600*                  SPECIAL-NAMES KEPT FOR THE PRINTER CONDITION ONLY,
006700*                  USING THIS SHOP'S OWN C01 IS NEXT-PAGE (SEE THE
006800*                  SANDBOX COURSE MEMBER THIS SUITE GREW OUT OF)
006900****************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID.    ACMLOAD.
007200 AUTHOR.        R G HANLEY.
007300 INSTALLATION.  THIRD NATIONAL DATA CENTER.
007400 DATE-WRITTEN.  04/02/87.
007500 DATE-COMPILED.
007600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
007700*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000* THIS SHOP RUNS ITS BATCH ACCOUNT MANAGEMENT SUITE ON THE SAME
008100* 390 IMAGE AS THE REST OF THE DEPOSIT SYSTEM - NO SOURCE/OBJECT
008200* COMPUTER SPLIT HAS EVER BEEN NEEDED HERE.
008300 SOURCE-COMPUTER.   IBM-390.
008400 OBJECT-COMPUTER.   IBM-390.
008500 SPECIAL-NAMES.
008600*    C01 IS THE SAME PRINT-CONTROL MNEMONIC THIS SHOP'S SANDBOX
008700*    COURSE MEMBER DECLARES - CARRIED HERE SO THE SUITE'S THREE
008800*    PROGRAMS SHARE ONE NAME FOR THE CHANNEL, EVEN THOUGH NONE OF
008900*    THEM WRITE A PRINTED REPORT TODAY.
009000     C01 IS NEXT-PAGE.
009100*
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*    THREE CSV EXTRACTS, ONE PER MASTER FILE.  ALL THREE ARE PLAIN
009500*    LINE-SEQUENTIAL - NO VSAM, NO DATABASE, JUST FLAT FILES DROPPED
009600*    BY THE UPSTREAM EXTRACT JOB EACH NIGHT.
009700     SELECT BENEFICIARY-FILE ASSIGN TO BENEFICIARIES
009800             ORGANIZATION IS LINE SEQUENTIAL
009900             FILE STATUS  IS WS-BENE-FILE-STATUS.
010000     SELECT ACCOUNT-FILE     ASSIGN TO ACCOUNTS
010100             ORGANIZATION IS LINE SEQUENTIAL
010200             FILE STATUS  IS WS-ACCT-FILE-STATUS.
010300     SELECT TRANSACTION-FILE ASSIGN TO TRANSACTIONS
010400             ORGANIZATION IS LINE SEQUENTIAL
010500             FILE STATUS  IS WS-TXN-FILE-STATUS.
010600*
010700 DATA DIVISION.
010800 FILE SECTION.
010900*
011000* THE THREE FD RECORDS BELOW ARE DELIBERATELY UN-GROUPED PIC X(80)
011100* CARD IMAGES - THE REAL FIELD BREAKOUT HAPPENS AFTER THE UNSTRING
011200* IN THE 1x0-PARSE PARAGRAPHS, INTO THE ACMWORK COPYBOOK LAYOUTS.
011300 FD  BENEFICIARY-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS BENEFICIARY-IN-LINE.
011700 01  BENEFICIARY-IN-LINE            PIC X(80).
011800*
011900 FD  ACCOUNT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     DATA RECORD IS ACCOUNT-IN-LINE.
012300 01  ACCOUNT-IN-LINE                PIC X(80).
012400*
012500 FD  TRANSACTION-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     DATA RECORD IS TRANSACTION-IN-LINE.
012900 01  TRANSACTION-IN-LINE            PIC X(80).
013000*
013100 WORKING-STORAGE SECTION.
013200*
013300* PROGRAM SWITCHES - ONE EOF SWITCH PER INPUT FILE.
013400 01  WS-PROGRAM-INDICATOR-SWITCHES.
013500*    'NO '/'YES' RATHER THAN A SINGLE BYTE - THIS IS THE SAME
013600*    THREE-CHARACTER SWITCH CONVENTION USED THROUGHOUT THE SHOP'S
013700*    OLDER BATCH SUITE, CARRIED FORWARD HERE FOR CONSISTENCY.
013800     05  WS-EOF-BENE-SW              PIC X(03) VALUE 'NO '.
013900         88  EOF-BENEFICIARY-FILE        VALUE 'YES'.
014000     05  WS-EOF-ACCT-SW               PIC X(03) VALUE 'NO '.
014100         88  EOF-ACCOUNT-FILE            VALUE 'YES'.
014200     05  WS-EOF-TXN-SW                PIC X(03) VALUE 'NO '.
014300         88  EOF-TRANSACTION-FILE        VALUE 'YES'.
014400     05  FILLER                        PIC X(06).
014500*
014600* ONE TWO-BYTE FILE-STATUS FIELD PER FD, TESTED IN THE 1x0-/2x0-/
014700* 3x0-READ PARAGRAPHS BELOW.
014800 01  WS-FILE-STATUS-FIELDS.
014900     05  WS-BENE-FILE-STATUS          PIC X(02) VALUE '00'.
015000     05  WS-ACCT-FILE-STATUS          PIC X(02) VALUE '00'.
015100     05  WS-TXN-FILE-STATUS           PIC X(02) VALUE '00'.
015200     05  FILLER                       PIC X(04).
015300*
015400* RECORDS-READ COUNTERS FOR EACH OF THE THREE INPUT FILES.  THESE
015500* ARE PURE SCRATCH SCALARS - THEY ARE NOT PART OF ANY RECORD LAYOUT
015600* AND SERVE ONLY TO LET 120-/220-/320- RECOGNIZE AND DISCARD THE
015700* CSV HEADER CARD (READ COUNT OF 1) - SO THEY ARE CARRIED AS
015800* STANDALONE 77-LEVEL ITEMS RATHER THAN GROUPED UNDER A 01.
015900 77  WS-BENE-READ-CTR             PIC S9(5) COMP VALUE ZERO.
016000 77  WS-ACCT-READ-CTR             PIC S9(5) COMP VALUE ZERO.
016100 77  WS-TXN-READ-CTR              PIC S9(5) COMP VALUE ZERO.
016200*
016300* WORK AREA USED TO BUILD THE OPERATOR DISPLAY LINE WHEN A READ
016400* COMES BACK WITH A NON-ZERO, NON-EOF FILE STATUS.
016500 01  WS-ERROR-MESSAGE-AREA.
016600     05  WS-ERR-MSG-DATA1             PIC X(40).
016700     05  WS-ERR-MSG-DATA2             PIC X(02).
016800     05  FILLER                       PIC X(04).
016900*
017000     COPY ACMWORK.
017100*
017200* ------------------------------------------------------------------
017300* NOTE ON THE TWO COPYBOOKS ABOVE/BELOW -
017400*    ACMWORK (WORKING-STORAGE, JUST COPIED IN) HOLDS ONE PER-LINE
017500*    PARSE BUFFER FOR EACH OF THE THREE EXTRACTS - THE RAW CSV TEXT
017600*    LANDS THERE FIRST, THEN GETS UNSTRUNG INTO THE WS-xxx-IN-yyy
017700*    FIELDS REFERENCED BY THE 1x0-/2x0-/3x0-PARSE PARAGRAPHS.
017800*
017900*    ACMREC (LINKAGE, BELOW) HOLDS THE THREE ACTUAL MASTER TABLES -
018000*    WS-BENEFICIARY-TABLE, WS-ACCOUNT-TABLE, WS-TRANSACTION-TABLE -
018100*    THAT THIS PROGRAM BUILDS AND HANDS BACK TO THE CALLER.  THEY
018200*    LIVE IN LINKAGE, NOT WORKING-STORAGE, BECAUSE THE CALLER OWNS
018300*    THE STORAGE - THIS PROGRAM ONLY FILLS IT IN.
018400* ------------------------------------------------------------------
018500*
018600 LINKAGE SECTION.
018700     COPY ACMREC.
018800*
018900 PROCEDURE DIVISION USING WS-BENEFICIARY-TABLE
019000                          WS-ACCOUNT-TABLE
019100                          WS-TRANSACTION-TABLE.
019200*
019300* MAINLINE - OPEN THE THREE EXTRACTS, DRIVE EACH READ/PARSE/STORE
019400* LOOP TO END OF ITS OWN FILE (THE THREE FILES ARE NOT MATCHED OR
019500* SEQUENCE-CHECKED AGAINST EACH OTHER - THEY ARE LOADED
019600* INDEPENDENTLY), THEN CLOSE UP AND RETURN THE THREE FILLED TABLES
019700* TO THE CALLER.
019800 000-MAIN.
019900*    START EVERY COUNT AT ZERO - THE CALLER'S COPY OF ACMREC MAY BE
020000*    A REUSED WORKING-STORAGE AREA FROM A PRIOR RUN IN THE SAME
020100*    ADDRESS SPACE, SO NEVER TRUST IT TO ARRIVE CLEAN.
020200     MOVE ZERO TO WS-BENE-COUNT WS-ACCT-COUNT WS-TXN-COUNT.
020300     PERFORM 900-OPEN-INPUT-FILES.
020400*    THE THREE LOAD LOOPS RUN ONE AFTER ANOTHER, NOT INTERLEAVED -
020500*    BENEFICIARIES FIRST, THEN ACCOUNTS, THEN TRANSACTIONS.  ORDER
020600*    DOES NOT MATTER TO THE LOAD ITSELF SINCE NONE OF THE THREE
020700*    TABLES ARE CROSS-VALIDATED HERE, BUT IT MATCHES THE ORDER THE
020800*    EXTRACT JOB PRODUCES THE FILES IN.
020900     PERFORM 100-LOAD-BENEFICIARIES
021000             UNTIL EOF-BENEFICIARY-FILE.
021100     PERFORM 200-LOAD-ACCOUNTS
021200             UNTIL EOF-ACCOUNT-FILE.
021300     PERFORM 300-LOAD-TRANSACTIONS
021400             UNTIL EOF-TRANSACTION-FILE.
021500     PERFORM 905-CLOSE-INPUT-FILES.
021600*    RETURN TO ACMTST01 WITH THE THREE TABLES POPULATED - THIS
021700*    PROGRAM HOLDS NO STATE OF ITS OWN BETWEEN CALLS.
021800     GOBACK.
021900*
022000* ----------------------------------------------------------------
022100* BENEFICIARY LOAD - READ ONE CARD, DISCARD IF IT IS THE HEADER,
022200* OTHERWISE PARSE IT AND STORE (OR OVERLAY) THE TABLE ENTRY.
022300* ----------------------------------------------------------------
022400 100-LOAD-BENEFICIARIES.
022500*    ONE PASS OF THIS PARAGRAPH READS ONE CARD AND, IF IT WAS NOT
022600*    THE LAST CARD ON THE FILE, PARSES AND STORES IT.  000-MAIN
022700*    PERFORMS THIS PARAGRAPH UNTIL EOF-BENEFICIARY-FILE COMES ON.
022800     PERFORM 110-READ-BENEFICIARY-FILE.
022900     IF NOT EOF-BENEFICIARY-FILE
023000         PERFORM 120-PARSE-BENEFICIARY-LINE
023100         PERFORM 130-STORE-BENEFICIARY-ENTRY
023200     END-IF.
023300*
023400* READ ONE BENEFICIARY CARD.  A FILE STATUS OF '10' IS NORMAL
023500* END OF FILE.  ANYTHING ELSE THAT IS NOT '00' IS TREATED AS A
023600* SOFT ERROR - DISPLAY THE STATUS AND STOP READING THIS FILE, BUT
023700* DO NOT ABEND THE JOB (SEE THE 94-03-15 CHANGE-LOG ENTRY ABOVE).
023800 110-READ-BENEFICIARY-FILE.
023900     READ BENEFICIARY-FILE INTO WS-CSV-LINE-BENEFICIARY
024000         AT END MOVE 'YES' TO WS-EOF-BENE-SW.
024100     EVALUATE WS-BENE-FILE-STATUS
024200         WHEN '00'
024300             ADD 1 TO WS-BENE-READ-CTR
024400         WHEN '10'
024500             MOVE 'YES' TO WS-EOF-BENE-SW
024600         WHEN OTHER
024700*            ANY STATUS OTHER THAN '00' (GOOD) OR '10' (EOF) IS
024800*            UNEXPECTED - LOG IT AND STOP READING THIS FILE, BUT
024900*            LET THE OTHER TWO EXTRACTS LOAD NORMALLY.
025000             MOVE 'ERROR ON BENEFICIARY FILE READ, CODE:'
025100                     TO WS-ERR-MSG-DATA1
025200             MOVE WS-BENE-FILE-STATUS TO WS-ERR-MSG-DATA2
025300             DISPLAY WS-ERR-MSG-DATA1 ' ' WS-ERR-MSG-DATA2
025400             MOVE 'YES' TO WS-EOF-BENE-SW
025500     END-EVALUATE.
025600*
025700* THE FIRST RECORD ON THE EXTRACT IS THE CSV COLUMN-HEADING CARD,
025800* NOT DATA - WS-BENE-READ-CTR = 1 MEANS THIS IS THAT CARD, SO SKIP
025900* THE UNSTRING ENTIRELY AND FALL THROUGH TO 130- (WHICH ALSO SKIPS
026000* ITSELF THE SAME WAY).
026100 120-PARSE-BENEFICIARY-LINE.
026200     IF WS-BENE-READ-CTR = 1
026300         GO TO 120-EXIT
026400     END-IF.
026500     UNSTRING WS-CSV-LINE-BENEFICIARY DELIMITED BY ','
026600         INTO WS-BENE-IN-ID
026700              WS-BENE-IN-FIRST-NAME
026800              WS-BENE-IN-LAST-NAME.
026900 120-EXIT.
027000     EXIT.
027100*
027200* STORE THE PARSED BENEFICIARY.  SEARCH THE TABLE FOR AN EXISTING
027300* ENTRY WITH THE SAME BENEFICIARY-ID FIRST - IF ONE IS FOUND, THIS
027400* CARD OVERLAYS IT (LAST-WINS, TICKET 6602); OTHERWISE A NEW ENTRY
027500* IS APPENDED VIA 135-.
027600 130-STORE-BENEFICIARY-ENTRY.
027700     IF WS-BENE-READ-CTR = 1
027800         GO TO 130-EXIT
027900     END-IF.
028000*    LINEAR SEARCH FROM THE FRONT OF THE TABLE - THE EXTRACT IS NOT
028100*    GUARANTEED TO ARRIVE IN BENEFICIARY-ID ORDER, SO SEARCH ALL
028200*    IS NOT AN OPTION HERE.
028300     SET WS-BENE-IDX TO 1.
028400     SEARCH WS-BENEFICIARY-ENTRY
028500         AT END
028600             PERFORM 135-APPEND-BENEFICIARY-ENTRY
028700         WHEN WS-BENE-ID (WS-BENE-IDX) = WS-BENE-IN-ID
028800             MOVE WS-BENE-IN-FIRST-NAME TO
028900                     WS-BENE-FIRST-NAME (WS-BENE-IDX)
029000             MOVE WS-BENE-IN-LAST-NAME TO
029100                     WS-BENE-LAST-NAME (WS-BENE-IDX)
029200     END-SEARCH.
029300 130-EXIT.
029400     EXIT.
029500*
029600* APPEND A BRAND-NEW BENEFICIARY-ID TO THE END OF THE TABLE.
029700 135-APPEND-BENEFICIARY-ENTRY.
029800*    WS-BENE-COUNT IS BOTH THE TABLE'S OCCURS-USED COUNT AND THE
029900*    SUBSCRIPT OF THE NEW ENTRY - BUMP IT FIRST, THEN USE IT.
030000     ADD 1 TO WS-BENE-COUNT.
030100     SET WS-BENE-IDX TO WS-BENE-COUNT.
030200     MOVE WS-BENE-IN-ID TO WS-BENE-ID (WS-BENE-IDX).
030300     MOVE WS-BENE-IN-FIRST-NAME TO
030400             WS-BENE-FIRST-NAME (WS-BENE-IDX).
030500     MOVE WS-BENE-IN-LAST-NAME TO
030600             WS-BENE-LAST-NAME (WS-BENE-IDX).
030700*
030800* ----------------------------------------------------------------
030900* ACCOUNT LOAD - SAME SHAPE AS THE BENEFICIARY LOAD ABOVE, ONE
031000* PARAGRAPH TRIO FOR READ/PARSE/STORE.
031100* ----------------------------------------------------------------
031200 200-LOAD-ACCOUNTS.
031300*    SAME READ/PARSE/STORE SHAPE AS 100- ABOVE, ONE CARD PER PASS.
031400     PERFORM 210-READ-ACCOUNT-FILE.
031500     IF NOT EOF-ACCOUNT-FILE
031600         PERFORM 220-PARSE-ACCOUNT-LINE
031700         PERFORM 230-STORE-ACCOUNT-ENTRY
031800     END-IF.
031900*
032000* SAME FILE-STATUS HANDLING AS 110- ABOVE, APPLIED TO THE ACCOUNT
032100* EXTRACT.
032200 210-READ-ACCOUNT-FILE.
032300     READ ACCOUNT-FILE INTO WS-CSV-LINE-ACCOUNT
032400         AT END MOVE 'YES' TO WS-EOF-ACCT-SW.
032500     EVALUATE WS-ACCT-FILE-STATUS
032600         WHEN '00'
032700             ADD 1 TO WS-ACCT-READ-CTR
032800         WHEN '10'
032900             MOVE 'YES' TO WS-EOF-ACCT-SW
033000         WHEN OTHER
033100*            ANY STATUS OTHER THAN '00' (GOOD) OR '10' (EOF) IS
033200*            UNEXPECTED - LOG IT AND STOP READING THIS FILE, BUT
033300*            LET THE OTHER TWO EXTRACTS LOAD NORMALLY.
033400             MOVE 'ERROR ON ACCOUNT FILE READ, CODE:'
033500                     TO WS-ERR-MSG-DATA1
033600             MOVE WS-ACCT-FILE-STATUS TO WS-ERR-MSG-DATA2
033700             DISPLAY WS-ERR-MSG-DATA1 ' ' WS-ERR-MSG-DATA2
033800             MOVE 'YES' TO WS-EOF-ACCT-SW
033900     END-EVALUATE.
034000*
034100* SKIP THE HEADER CARD (READ COUNT = 1), OTHERWISE UNSTRING THE
034200* TWO ACCOUNT COLUMNS - ACCOUNT-ID AND THE OWNING BENEFICIARY-ID.
034300 220-PARSE-ACCOUNT-LINE.
034400     IF WS-ACCT-READ-CTR = 1
034500         GO TO 220-EXIT
034600     END-IF.
034700     UNSTRING WS-CSV-LINE-ACCOUNT DELIMITED BY ','
034800         INTO WS-ACCT-IN-ID
034900              WS-ACCT-IN-BENE-ID.
035000 220-EXIT.
035100     EXIT.
035200*
035300* SAME LAST-WINS OVERLAY LOGIC AS THE BENEFICIARY TABLE, KEYED ON
035400* ACCOUNT-ID THIS TIME.
035500 230-STORE-ACCOUNT-ENTRY.
035600     IF WS-ACCT-READ-CTR = 1
035700         GO TO 230-EXIT
035800     END-IF.
035900*    SAME LINEAR SEARCH RATIONALE AS 130- ABOVE.
036000     SET WS-ACCT-IDX TO 1.
036100     SEARCH WS-ACCOUNT-ENTRY
036200         AT END
036300             PERFORM 235-APPEND-ACCOUNT-ENTRY
036400         WHEN WS-ACCT-ID (WS-ACCT-IDX) = WS-ACCT-IN-ID
036500             MOVE WS-ACCT-IN-BENE-ID TO
036600                     WS-ACCT-BENE-ID (WS-ACCT-IDX)
036700     END-SEARCH.
036800 230-EXIT.
036900     EXIT.
037000*
037100* APPEND A BRAND-NEW ACCOUNT-ID TO THE END OF THE TABLE.
037200 235-APPEND-ACCOUNT-ENTRY.
037300*    SAME BUMP-THEN-USE SUBSCRIPT PATTERN AS 135- ABOVE.
037400     ADD 1 TO WS-ACCT-COUNT.
037500     SET WS-ACCT-IDX TO WS-ACCT-COUNT.
037600     MOVE WS-ACCT-IN-ID      TO WS-ACCT-ID      (WS-ACCT-IDX).
037700     MOVE WS-ACCT-IN-BENE-ID TO WS-ACCT-BENE-ID (WS-ACCT-IDX).
037800*
037900* ----------------------------------------------------------------
038000* TRANSACTION LOAD - UNLIKE THE OTHER TWO EXTRACTS THIS ONE IS
038100* NEVER DEDUPPED.  A TRANSACTION-ID REPEATING ON THE INPUT SIMPLY
038200* PRODUCES TWO TABLE ENTRIES - THE BUSINESS HAS NO KEY UNIQUENESS
038300* RULE FOR THIS FILE THE WAY IT DOES FOR BENEFICIARIES/ACCOUNTS.
038400* ----------------------------------------------------------------
038500 300-LOAD-TRANSACTIONS.
038600*    SAME READ/PARSE/STORE SHAPE AS 100-/200- ABOVE, EXCEPT THE
038700*    STORE STEP (330-) NEVER SEARCHES FOR A PRIOR ENTRY - SEE THE
038800*    PARAGRAPH-GROUP BANNER BELOW.
038900     PERFORM 310-READ-TRANSACTION-FILE.
039000     IF NOT EOF-TRANSACTION-FILE
039100         PERFORM 320-PARSE-TRANSACTION-LINE
039200         PERFORM 330-APPEND-TRANSACTION-ENTRY
039300     END-IF.
039400*
039500* SAME FILE-STATUS HANDLING AS 110-/210- ABOVE, APPLIED TO THE
039600* TRANSACTION EXTRACT.
039700 310-READ-TRANSACTION-FILE.
039800     READ TRANSACTION-FILE INTO WS-CSV-LINE-TRANSACTION
039900         AT END MOVE 'YES' TO WS-EOF-TXN-SW.
040000     EVALUATE WS-TXN-FILE-STATUS
040100         WHEN '00'
040200             ADD 1 TO WS-TXN-READ-CTR
040300         WHEN '10'
040400             MOVE 'YES' TO WS-EOF-TXN-SW
040500         WHEN OTHER
040600*            ANY STATUS OTHER THAN '00' (GOOD) OR '10' (EOF) IS
040700*            UNEXPECTED - LOG IT AND STOP READING THIS FILE, BUT
040800*            LET THE OTHER TWO EXTRACTS LOAD NORMALLY.
040900             MOVE 'ERROR ON TRANSACTION FILE READ, CODE:'
041000                     TO WS-ERR-MSG-DATA1
041100             MOVE WS-TXN-FILE-STATUS TO WS-ERR-MSG-DATA2
041200             DISPLAY WS-ERR-MSG-DATA1 ' ' WS-ERR-MSG-DATA2
041300             MOVE 'YES' TO WS-EOF-TXN-SW
041400     END-EVALUATE.
041500*
041600* SKIP THE HEADER CARD, OTHERWISE UNSTRING THE FIVE TRANSACTION
041700* COLUMNS.  THE RAW DATE COLUMN COMES IN AS MM/DD/YY - THIS SHOP'S
041800* DATA NEVER PREDATES THE YEAR 2000, SO THE Y2K FIX BELOW SIMPLY
041900* WINDOWS THE TWO-DIGIT YEAR TO 20YY RATHER THAN RUNNING A FULL
042000* SLIDING-WINDOW CENTURY TEST.  THE AMOUNT COLUMN GETS THE SAME
042100* TREATMENT AS THE DATE COLUMN - IT IS UNSTRUNG INTO AN
042200* ALPHANUMERIC RAW FIELD HERE, THEN 325- BELOW REBUILDS THE
042300* IMPLIED-DECIMAL VALUE FROM IT (UNSTRING TRANSFERS SUBSTRINGS
042400* UNDER ALPHANUMERIC-MOVE RULES, NOT NUMERIC-MOVE RULES, SO IT
042500* CANNOT LAND A LITERAL DECIMAL POINT ON AN IMPLIED ONE).
042600 320-PARSE-TRANSACTION-LINE.
042700     IF WS-TXN-READ-CTR = 1
042800         GO TO 320-EXIT
042900     END-IF.
043000     UNSTRING WS-CSV-LINE-TRANSACTION DELIMITED BY ','
043100         INTO WS-TXN-IN-ID
043200              WS-TXN-IN-ACCT-ID
043300              WS-TXN-IN-AMOUNT-RAW
043400              WS-TXN-IN-TYPE
043500              WS-TXN-IN-DATE-RAW.
043600     PERFORM 325-PARSE-TRANSACTION-AMOUNT THRU 325-EXIT.
043700*    Y2K FIX 99-01-14 - WINDOW THE 2-DIGIT YEAR TO 20YY, THIS
043800*    SHOP'S DATA NEVER PREDATES THE YEAR 2000
043900     STRING '20' WS-TXN-IN-DATE-YY
044000             WS-TXN-IN-DATE-MM
044100             WS-TXN-IN-DATE-DD
044200             DELIMITED BY SIZE
044300             INTO WS-TXN-IN-DATE-CCYYMMDD.
044400 320-EXIT.
044500     EXIT.
044600*    325- SPLITS WS-TXN-IN-AMOUNT-RAW (E.G. "150.00") ON THE "."
044700*    INTO A WHOLE-DOLLARS PIECE AND A CENTS PIECE, MOVES EACH TO A
044800*    NUMERIC WORK FIELD (A DIGIT-STRING MOVE, NOT A DECIMAL-
044900*    ALIGNED ONE), AND RECOMBINES THEM WITH COMPUTE SO THE CENTS
045000*    LAND ON THE IMPLIED DECIMAL POINT OF WS-TXN-IN-AMOUNT
045100*    CORRECTLY.  WS-TXN-AMT-FRAC-ALPHA IS RESET TO '00' EVERY TIME
045200*    THROUGH SO AN AMOUNT WITH NO FRACTIONAL PART STILL PARSES.
045300 325-PARSE-TRANSACTION-AMOUNT.
045400     MOVE '00' TO WS-TXN-AMT-FRAC-ALPHA.
045500     UNSTRING WS-TXN-IN-AMOUNT-RAW DELIMITED BY '.'
045600         INTO WS-TXN-AMT-WHOLE-ALPHA
045700              WS-TXN-AMT-FRAC-ALPHA.
045800     MOVE WS-TXN-AMT-WHOLE-ALPHA TO WS-TXN-AMT-WHOLE-NUM.
045900     MOVE WS-TXN-AMT-FRAC-ALPHA TO WS-TXN-AMT-FRAC-NUM.
046000     COMPUTE WS-TXN-IN-AMOUNT =
046100             WS-TXN-AMT-WHOLE-NUM + (WS-TXN-AMT-FRAC-NUM / 100).
046200 325-EXIT.
046300     EXIT.
046400*
046500* APPEND THE TRANSACTION TO THE END OF THE TABLE - NO SEARCH, NO
046600* OVERLAY, SEE THE PARAGRAPH-GROUP BANNER ABOVE.
046700 330-APPEND-TRANSACTION-ENTRY.
046800     IF WS-TXN-READ-CTR = 1
046900         GO TO 330-EXIT
047000     END-IF.
047100*    NO SEARCH HERE - EVERY TRANSACTION CARD BECOMES ITS OWN
047200*    TABLE ENTRY, UNCONDITIONALLY.
047300     ADD 1 TO WS-TXN-COUNT.
047400     SET WS-TXN-IDX TO WS-TXN-COUNT.
047500     MOVE WS-TXN-IN-ID          TO WS-TXN-ID       (WS-TXN-IDX).
047600     MOVE WS-TXN-IN-ACCT-ID     TO WS-TXN-ACCT-ID  (WS-TXN-IDX).
047700     MOVE WS-TXN-IN-AMOUNT      TO WS-TXN-AMOUNT   (WS-TXN-IDX).
047800     MOVE WS-TXN-IN-TYPE        TO WS-TXN-TYPE     (WS-TXN-IDX).
047900     MOVE WS-TXN-IN-DATE-CCYYMMDD TO WS-TXN-DATE   (WS-TXN-IDX).
048000 330-EXIT.
048100     EXIT.
048200*
048300* OPEN ALL THREE EXTRACTS.  A BAD OPEN STATUS IS TREATED THE SAME
048400* AS A BAD READ STATUS - DISPLAY IT AND FORCE THAT FILE'S EOF
048500* SWITCH ON SO THE MAIN LOOP NEVER TRIES TO READ IT.
048600 900-OPEN-INPUT-FILES.
048700     OPEN INPUT BENEFICIARY-FILE.
048800     IF WS-BENE-FILE-STATUS NOT = '00'
048900         DISPLAY 'ERROR OPENING BENEFICIARY FILE, CODE: '
049000                 WS-BENE-FILE-STATUS
049100         MOVE 'YES' TO WS-EOF-BENE-SW
049200     END-IF.
049300     OPEN INPUT ACCOUNT-FILE.
049400     IF WS-ACCT-FILE-STATUS NOT = '00'
049500         DISPLAY 'ERROR OPENING ACCOUNT FILE, CODE: '
049600                 WS-ACCT-FILE-STATUS
049700         MOVE 'YES' TO WS-EOF-ACCT-SW
049800     END-IF.
049900     OPEN INPUT TRANSACTION-FILE.
050000     IF WS-TXN-FILE-STATUS NOT = '00'
050100         DISPLAY 'ERROR OPENING TRANSACTION FILE, CODE: '
050200                 WS-TXN-FILE-STATUS
050300         MOVE 'YES' TO WS-EOF-TXN-SW
050400     END-IF.
050500*
050600* CLOSE ALL THREE EXTRACTS IN ONE STATEMENT - NONE OF THEM ARE
050700* REOPENED LATER IN THIS PROGRAM.
050800 905-CLOSE-INPUT-FILES.
050900     CLOSE BENEFICIARY-FILE ACCOUNT-FILE TRANSACTION-FILE.
051000*
051100****************************************************************
051200* PROGRAMMER'S NOTE (RGH, CARRIED FORWARD SINCE THE ORIGINAL) -
051300*    IF A FOURTH EXTRACT IS EVER ADDED TO THIS SUITE, FOLLOW THE
051400*    SAME 4x0- PARAGRAPH NUMBERING AND THE SAME THREE-PARAGRAPH
051500*    READ/PARSE/STORE SHAPE USED FOR 100-/200-/300- ABOVE - DO NOT
051600*    INTRODUCE A DIFFERENT LOAD PATTERN JUST BECAUSE IT SEEMS
051700*    SHORTER.  THE NEXT PROGRAMMER TO TOUCH THIS SHOULD BE ABLE TO
051800*    FIND THEIR WAY AROUND BY PARAGRAPH NUMBER ALONE.
051900****************************************************************
