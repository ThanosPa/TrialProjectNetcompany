000100******************************************************************
000200*    ACMDATE  - CALENDAR WORK AREA FOR THE LARGEST-WITHDRAWAL     *
000300*    CUTOFF DATE (TODAY'S DATE ROLLED BACK ONE CALENDAR MONTH).   *
000400*    COPY INTO ACMLKUP ONLY - THE LOADER HAS NO NEED OF IT.       *
000500*------------------------------------------------------------------
000600*    CHANGE LOG
000700*    89-11-30 RGH  ORIGINAL MEMBER (DAYS-IN-MONTH TABLE ONLY)
000800*    99-01-14 TMK  Y2K - WS-CUTOFF-DATE WIDENED TO CCYYMMDD
000900*    16-02-08 LMH  ADDED LEAP-YEAR SWITCH FOR THE FEBRUARY ENTRY
001000*    22-12-19 PLR  WS-LEAP-YEAR-SW WAS DECLARED BUT NEVER SET OR
001100*                  TESTED - STANDARDS REVIEW.  ADDED WS-LEAP-CALC-
001200*                  AREA AND WIRED THE SWITCH INTO ACMLKUP'S 650-
001300*                  COMPUTE-CUTOFF-DATE VIA THE NEW 655-CHECK-LEAP-
001400*                  YEAR, SO A FEBRUARY CUTOFF IN A LEAP YEAR NOW
001500*                  CLAMPS TO THE 29TH INSTEAD OF THE 28TH
001600******************************************************************
001700 01  WS-DAYS-IN-MONTH-TABLE.
001800     05  WS-DIM-STRING           PIC X(24)
001900             VALUE '312831303130313130313031'.
002000     05  WS-DIM-GROUP REDEFINES WS-DIM-STRING.
002100         10  WS-DIM-ENTRY OCCURS 12 TIMES
002200                     INDEXED BY WS-DIM-IDX  PIC 9(2).
002300     05  FILLER                  PIC X(06).
002400*
002500 01  WS-CUTOFF-WORK-AREA.
002600     05  WS-TODAY-DATE           PIC 9(8).
002700     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
002800         10  WS-TODAY-CCYY           PIC 9(4).
002900         10  WS-TODAY-MM             PIC 9(2).
003000         10  WS-TODAY-DD             PIC 9(2).
003100     05  WS-CUTOFF-DATE          PIC 9(8).
003200     05  WS-CUTOFF-DATE-PARTS REDEFINES WS-CUTOFF-DATE.
003300         10  WS-CUTOFF-CCYY          PIC 9(4).
003400         10  WS-CUTOFF-MM            PIC 9(2).
003500         10  WS-CUTOFF-DD            PIC 9(2).
003600     05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
003700         88  WS-IS-LEAP-YEAR         VALUE 'Y'.
003800     05  WS-CUTOFF-DIM-LIMIT     PIC 9(02).
003900     05  FILLER                  PIC X(06).
004000*
004100*    WS-LEAP-CALC-AREA - SCRATCH FOR 655-CHECK-LEAP-YEAR'S THREE
004200*    DIVIDE TESTS (BY 4, BY 100, BY 400).  NOT PART OF ANY DATE
004300*    LAYOUT, SO IT IS ITS OWN GROUP RATHER THAN TACKED ONTO
004400*    WS-CUTOFF-WORK-AREA ABOVE.
004500 01  WS-LEAP-CALC-AREA.
004600     05  WS-LEAP-QUOTIENT        PIC 9(04) COMP.
004700     05  WS-LEAP-REMAINDER       PIC 9(04) COMP.
004800     05  FILLER                  PIC X(04).
