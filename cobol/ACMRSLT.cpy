000100******************************************************************
000200*    ACMRSLT  - REQUEST/RESULT PARAMETER AREA BETWEEN ACMTST01    *
000300*    (THE DRIVER) AND ACMLKUP (THE LOOKUP/AGGREGATE SUBROUTINE).  *
000400*    ONE REQUEST CODE PER SPEC OPERATION; ONE GENERIC RESULT      *
000500*    AREA HOLDS WHICHEVER GROUP THE REQUEST CODE CALLS FOR.       *
000600*------------------------------------------------------------------
000700*    CHANGE LOG
000800*    89-04-11 RGH  ORIGINAL MEMBER (SINGLE TRAN-CODE FIELD ONLY)
000900*    94-07-22 RGH  ADDED FOUND-SWITCH SO CALLERS CAN TELL AN
001000*                  EMPTY RESULT FROM A REAL ZERO
001100*    99-01-14 TMK  Y2K - NO DATE FIELDS HELD HERE, N/A
001200*    22-11-02 PLR  ADDED RES-MAX-WD GROUP FOR THE LARGEST-
001300*                  WITHDRAWAL REQUEST PER TICKET 51190
001400*    22-12-05 PLR  ADDED RES-MAXWD-TYPE - THE MAXWD RESULT IS
001500*                  SUPPOSED TO CARRY THE SAME FIELDS AS ONE
001600*                  TRANSACTION RECORD AND THE TYPE HAD BEEN LEFT
001700*                  OFF, PER STANDARDS REVIEW
001800*    22-12-05 PLR  DROPPED THE LK- PREFIX ON EVERY ITEM IN THIS
001900*                  MEMBER - THIS SHOP'S ONLY OTHER LINKAGE SECTION
002000*                  (SAMOS3) USES PLAIN BUSINESS NAMES WITH NO
002100*                  PREFIX AT ALL, AND THE LK- HABIT HERE WAS NEVER
002200*                  ESTABLISHED SHOP PRACTICE - SEE STANDARDS REVIEW
002300******************************************************************
002400 01  REQUEST-AREA.
002500     05  REQUEST-CODE         PIC X(06).
002600         88  REQ-BENDTL           VALUE 'BENDTL'.
002700         88  REQ-ACCLST           VALUE 'ACCLST'.
002800         88  REQ-TXNLST           VALUE 'TXNLST'.
002900         88  REQ-ACCBAL           VALUE 'ACCBAL'.
003000         88  REQ-BENBAL           VALUE 'BENBAL'.
003100         88  REQ-MAXWD            VALUE 'MAXWD '.
003200     05  REQ-BENE-ID           PIC 9(9).
003300     05  REQ-ACCT-ID           PIC 9(9).
003400     05  FILLER                   PIC X(10).
003500*
003600 01  RESULT-AREA.
003700     05  FOUND-SWITCH          PIC X(01) VALUE 'N'.
003800         88  RECORD-FOUND          VALUE 'Y'.
003900         88  RECORD-NOT-FOUND      VALUE 'N'.
004000     05  RES-BENDTL-GROUP.
004100         10  RES-BENE-ID           PIC 9(9).
004200         10  RES-BENE-FIRST-NAME   PIC X(20).
004300         10  RES-BENE-LAST-NAME    PIC X(20).
004400     05  RES-ACCLST-GROUP.
004500         10  RES-ACCT-COUNT        PIC S9(4) COMP.
004600         10  RES-ACCT-ID-TBL OCCURS 2000 TIMES
004700                     INDEXED BY RES-ACCT-IDX PIC 9(9).
004800     05  RES-TXNLST-GROUP.
004900         10  RES-TXN-COUNT         PIC S9(5) COMP.
005000         10  RES-TXN-ID-TBL OCCURS 10000 TIMES
005100                     INDEXED BY RES-TXN-IDX  PIC 9(9).
005200     05  RES-BALANCE-GROUP.
005300         10  RES-ACCT-ID           PIC 9(9).
005400         10  RES-BALANCE          PIC S9(9)V99.
005500     05  RES-BENBAL-GROUP REDEFINES RES-BALANCE-GROUP.
005600         10  RES-BENBAL-BENE-ID    PIC 9(9).
005700         10  RES-BENBAL-TOTAL      PIC S9(9)V99.
005800*    SAME SHAPE AS ONE TRANSACTION-TABLE ENTRY (TXN-ID, ACCT-ID,
005900*    AMOUNT, TYPE, DATE) - MAXWD HANDS BACK A COPY OF THE ACTUAL
006000*    QUALIFYING TRANSACTION, NOT JUST ITS AMOUNT.
006100     05  RES-MAXWD-GROUP.
006200         10  RES-MAXWD-TXN-ID      PIC 9(9).
006300         10  RES-MAXWD-ACCT-ID     PIC 9(9).
006400         10  RES-MAXWD-AMOUNT      PIC S9(9)V99.
006500         10  RES-MAXWD-TYPE        PIC X(10).
006600         10  RES-MAXWD-DATE        PIC 9(8).
006700     05  FILLER                   PIC X(08).
