000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACMLKUP.
000300 AUTHOR.        R G HANLEY.
000400 INSTALLATION.  THIRD NATIONAL DATA CENTER.
000500 DATE-WRITTEN.  01-22-88.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*  PROGRAM USED TO ANSWER ACCOUNT MANAGEMENT LOOKUP AND AGGREGATE *
001100*  REQUESTS AGAINST THE TABLES BUILT BY ACMLOAD.  ACMLKUP TAKES A *
001200*  REQUEST CODE AND EITHER A BENEFICIARY-ID OR AN ACCOUNT-ID AND  *
001300*  RETURNS ONE RESULT GROUP.  NO FILES ARE OPENED HERE - ALL      *
001400*  THREE MASTER TABLES ARE PASSED IN BY THE CALLER.  ALL "NOT     *
001500*  FOUND" CONDITIONS ARE RETURNED VIA FOUND-SWITCH, NOT AS AN  *
001600*  ABEND, SINCE AN EMPTY RESULT IS A VALID BUSINESS ANSWER HERE.  *
001700******************************************************************
001800*    CHANGE LOG
001900*    88-01-22 RGH  ORIGINAL PROGRAM - BENEFICIARY DETAIL AND
002000*                  ACCOUNT LIST REQUESTS ONLY
002100*    89-02-14 RGH  ADDED TRANSACTIONS-FOR-BENEFICIARY REQUEST
002200*    90-06-01 RGH  ADDED ACCOUNT-BALANCE AND BENEFICIARY-BALANCE
002300*                  REQUESTS, ROUNDED THE COMPUTE PER AUDIT FINDING
002400*    99-01-14 TMK  Y2K - CUTOFF DATE LOGIC NOW CCYYMMDD THROUGHOUT,
002500*                  SEE 650-COMPUTE-CUTOFF-DATE
002600*    22-11-02 PLR  ADDED LARGEST-WITHDRAWAL REQUEST (MAXWD) AND
002700*                  ACMDATE COPYBOOK PER TICKET 51190
002800*    22-11-14 PLR  CONVERTED THE TABLE-SCAN LOOPS TO OUT-OF-LINE
002900*                  PERFORM VARYING, MATCHING THE REST OF THE SHOP'S
003000*                  PROGRAMS - IN-LINE END-PERFORM DID NOT SIT WELL
003100*                  WITH THE STANDARDS REVIEW
003200*    22-11-21 PLR  FIX - MAXWD WAS SCANNING ALL TRANSACTIONS
003300*                  INSTEAD OF JUST THE REQUESTING BENEFICIARY'S
003400*                  OWN ACCOUNTS, PER TICKET 51244
003500*    22-11-28 PLR  WS-LOOKUP-ACCT-ID AND WS-OWNED-ACCT-SUB PULLED
003600*                  OUT OF WS-WORK-FIELDS AND CARRIED AS STANDALONE
003700*                  77-LEVEL ITEMS PER THE STANDARDS REVIEW - THEY
003800*                  ARE SCRATCH SCALARS USED TO WALK A TABLE, NOT
003900*                  FIELDS OF ANY RECORD, SO THEY DO NOT BELONG
004000*                  GROUPED UNDER A 01 WITH THE ACCUMULATORS
004100*    22-12-19 PLR  DROPPED THE UPSI-0 "RERUN SWITCH" ADDED 22-11-02 -
004200*                  STANDARDS REVIEW FOUND NO SUCH SWITCH ANYWHERE IN
004300*                  THIS SUITE'S HISTORY AND NOTHING IN ANY OF THE
004400*                  THREE PROGRAMS EVER TESTED IT.  SPECIAL-NAMES KEPT
004500*                  FOR SHOP CONSISTENCY ONLY, USING C01 IS NEXT-PAGE
004600*                  AS IN THE SANDBOX MEMBER THIS SUITE GREW OUT OF
004700*    22-12-19 PLR  ADDED 655-CHECK-LEAP-YEAR AND WIRED IT INTO 650-
004800*                  COMPUTE-CUTOFF-DATE - THE ACMDATE LEAP-YEAR
004900*                  SWITCH HAD BEEN SITTING UNUSED SINCE 16-02-08.
005000*                  A FEBRUARY CUTOFF NOW CLAMPS TO 29 IN A LEAP YEAR
005100******************************************************************
005200*    REMARKS -
005300*    THIS PROGRAM DOES NO I/O OF ITS OWN.  IT IS HANDED THE THREE
005400*    MASTER TABLES ACMLOAD BUILT (BENEFICIARY, ACCOUNT, TRANSACTION)
005500*    PLUS A REQUEST-CODE AND A KEY (BENEFICIARY-ID OR ACCOUNT-ID,
005600*    DEPENDING ON THE REQUEST), AND HANDS BACK EXACTLY ONE RESULT
005700*    GROUP IN RESULT-AREA.  THE SIX REQUEST CODES ARE INDEPENDENT
005800*    OF ONE ANOTHER EXCEPT WHERE ONE IS BUILT ON TOP OF ANOTHER -
005900*    TXNLST, ACCBAL, BENBAL AND MAXWD ALL PERFORM 200- FIRST TO GET
006000*    THE REQUESTING BENEFICIARY'S OWNED-ACCOUNT LIST, THEN WORK
006100*    WITHIN THAT LIST.  THIS KEEPS THE "WHICH ACCOUNTS DOES THIS
006200*    BENEFICIARY OWN" LOGIC IN EXACTLY ONE PLACE.
006300 ENVIRONMENT DIVISION.
006400*    THIS PROGRAM IS A CALLED SUBROUTINE WITH NO FILES OF ITS OWN,
006500*    SO CONFIGURATION SECTION IS CARRIED FOR SHOP CONSISTENCY ONLY -
006600*    SOURCE-COMPUTER/OBJECT-COMPUTER AND SPECIAL-NAMES ARE THE SAME
006700*    ENTRIES EVERY PROGRAM IN THIS SHOP CARRIES, WHETHER OR NOT THIS
006800*    PARTICULAR PROGRAM PRINTS A REPORT OR RUNS AS A RESTART.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-390.
007100 OBJECT-COMPUTER.   IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    NO FILES - ALL DATA PASSED VIA THE LINKAGE SECTION.  THE
007800*    CALLING PROGRAM (ACMTST01, OR WHATEVER ONLINE MONITOR ENDS UP
007900*    DRIVING THIS SUBROUTINE) OWNS ALL FILE I/O.
008000*
008100 DATA DIVISION.
008200 WORKING-STORAGE SECTION.
008300*
008400*    WS-PROGRAM-INDICATOR-SWITCHES - WS-ACCT-OWNED-SW IS THE ONLY
008500*    SWITCH THIS PROGRAM CARRIES.  IT IS SET FRESH FOR EACH
008600*    TRANSACTION-TABLE ENTRY BY 606- BELOW TO SAY WHETHER THAT
008700*    TRANSACTION'S ACCOUNT IS ONE OF THE REQUESTING BENEFICIARY'S OWN.
008800 01  WS-PROGRAM-INDICATOR-SWITCHES.
008900     05  WS-ACCT-OWNED-SW              PIC X(01) VALUE 'N'.
009000         88  WS-ACCT-IS-OWNED              VALUE 'Y'.
009100     05  FILLER                        PIC X(09).
009200*
009300*    WS-WORK-FIELDS - RUNNING ACCUMULATORS FOR THE THREE MONEY
009400*    TOTALS THIS PROGRAM COMPUTES (ACCOUNT BALANCE, BENEFICIARY
009500*    BALANCE, LARGEST WITHDRAWAL SEEN SO FAR) PLUS THE COUNT OF
009600*    ACCOUNTS THE REQUESTING BENEFICIARY OWNS.  NOTE THAT THE
009700*    LOOKUP KEY (WS-LOOKUP-ACCT-ID) AND THE INNER-LOOP SUBSCRIPT
009800*    (WS-OWNED-ACCT-SUB) USED TO LIVE HERE TOO, BUT THEY ARE PURE
009900*    SCRATCH SCALARS RATHER THAN ACCUMULATED RESULTS, SO PER THE
010000*    22-11-28 CHANGE THEY NOW STAND ALONE AS 77-LEVEL ITEMS BELOW.
010100 01  WS-WORK-FIELDS.
010200     05  WS-ACCT-BALANCE-ACCUM         PIC S9(9)V99 VALUE ZERO.
010300     05  WS-BENE-BALANCE-ACCUM         PIC S9(9)V99 VALUE ZERO.
010400     05  WS-MAXWD-AMOUNT-SEEN          PIC S9(9)V99 VALUE ZERO.
010500     05  WS-OWNED-ACCT-COUNT           PIC S9(4) COMP VALUE ZERO.
010600     05  FILLER                        PIC X(06).
010700*
010800*    STANDALONE SCRATCH SCALARS - NEITHER OF THESE IS A COMPONENT OF
010900*    ANY RECORD LAYOUT.  WS-LOOKUP-ACCT-ID IS A ONE-SHOT COPY OF
011000*    WHICHEVER ACCOUNT-ID 400- IS CURRENTLY PRICING; WS-OWNED-ACCT-SUB
011100*    IS THE PERFORM-VARYING SUBSCRIPT USED TO WALK THE REQUESTING
011200*    BENEFICIARY'S OWNED-ACCOUNT LIST IN 305-, 505- AND 605-/606-
011300*    BELOW.  CARRIED AS 77-LEVELS RATHER THAN GROUPED UNDER A 01
011400*    SINCE THEY HOLD NO ACCUMULATED VALUE BETWEEN CALLS.
011500 77  WS-LOOKUP-ACCT-ID                 PIC 9(9).
011600 77  WS-OWNED-ACCT-SUB                 PIC S9(4) COMP VALUE ZERO.
011700*
011800     COPY ACMDATE.
011900*
012000*    LINKAGE SECTION - THE THREE MASTER TABLES ARE COPYD FROM
012100*    ACMREC (THE SAME COPYBOOK ACMLOAD USED TO BUILD THEM), AND THE
012200*    REQUEST/RESULT AREAS ARE COPYD FROM ACMRSLT.  NEITHER COPYBOOK
012300*    IS OWNED BY THIS PROGRAM - SEE ACMLOAD.CBL FOR THE TABLE
012400*    LAYOUTS AND ACMTST01.CBL FOR THE REQUEST-CODE 88-LEVELS.
012500 LINKAGE SECTION.
012600     COPY ACMREC.
012700     COPY ACMRSLT.
012800*
012900 PROCEDURE DIVISION USING WS-BENEFICIARY-TABLE
013000                          WS-ACCOUNT-TABLE
013100                          WS-TRANSACTION-TABLE
013200                          REQUEST-AREA
013300                          RESULT-AREA.
013400*    ----------------------------------------------------------
013500*    000-MAIN - SINGLE ENTRY POINT.  ONE CALL, ONE REQUEST CODE,
013600*    ONE RESULT GROUP, THEN STRAIGHT BACK TO THE CALLER.  THE
013700*    FOUND-SWITCH IS RESET TO 'N' HERE SO EVERY PATH BELOW HAS TO
013800*    EARN A 'Y' - NOTHING IS ASSUMED FOUND BY DEFAULT.
013900*    ----------------------------------------------------------
014000 000-MAIN SECTION.
014100     MOVE 'N' TO FOUND-SWITCH.
014200     EVALUATE TRUE
014300         WHEN REQ-BENDTL
014400             PERFORM 100-BENEFICIARY-DETAIL THRU 100-EXIT
014500         WHEN REQ-ACCLST
014600             PERFORM 200-ACCOUNTS-FOR-BENEFICIARY THRU 200-EXIT
014700         WHEN REQ-TXNLST
014800             PERFORM 300-TRANSACTIONS-FOR-BENEFICIARY THRU 300-EXIT
014900         WHEN REQ-ACCBAL
015000             PERFORM 400-ACCOUNT-BALANCE THRU 400-EXIT
015100         WHEN REQ-BENBAL
015200             PERFORM 500-BENEFICIARY-BALANCE THRU 500-EXIT
015300         WHEN REQ-MAXWD
015400             PERFORM 600-LARGEST-WITHDRAWAL THRU 600-EXIT
015500         WHEN OTHER
015600*            AN UNRECOGNIZED REQUEST CODE IS A CALLER PROGRAMMING
015700*            ERROR, NOT A DATA CONDITION - DISPLAY AND FALL THROUGH
015800*            WITH THE FOUND-SWITCH STILL 'N' RATHER THAN ABEND.
015900             DISPLAY 'ACMLKUP - INVALID REQUEST CODE: '
016000                     REQUEST-CODE
016100     END-EVALUATE.
016200     GOBACK.
016300*    ----------------------------------------------------------
016400*    100-BENEFICIARY-DETAIL - LOOK UP ONE BENEFICIARY BY ID AND
016500*    RETURN THEIR NAME.  USES SEARCH RATHER THAN A HAND-ROLLED
016600*    PERFORM VARYING SINCE THE BENEFICIARY TABLE CARRIES AN INDEX
016700*    AND THIS IS A SINGLE-KEY LOOKUP, NOT AN ACCUMULATION.
016800*    ----------------------------------------------------------
016900 100-BENEFICIARY-DETAIL.
017000*    RULE 6 - AN UNKNOWN BENEFICIARY-ID IS NOT AN ERROR, IT IS
017100*    RETURNED AS RECORD-NOT-FOUND (FOUND-SWITCH STAYS 'N',
017200*    SET AT THE TOP OF 000-MAIN, IF THE SEARCH FALLS OFF THE END).
017300     SET WS-BENE-IDX TO 1.
017400     SEARCH WS-BENEFICIARY-ENTRY
017500         AT END
017600             MOVE 'N' TO FOUND-SWITCH
017700         WHEN WS-BENE-ID (WS-BENE-IDX) = REQ-BENE-ID
017800             MOVE 'Y' TO FOUND-SWITCH
017900             MOVE WS-BENE-ID (WS-BENE-IDX)
018000                     TO RES-BENE-ID
018100             MOVE WS-BENE-FIRST-NAME (WS-BENE-IDX)
018200                     TO RES-BENE-FIRST-NAME
018300             MOVE WS-BENE-LAST-NAME (WS-BENE-IDX)
018400                     TO RES-BENE-LAST-NAME
018500     END-SEARCH.
018600 100-EXIT.
018700     EXIT.
018800*    ----------------------------------------------------------
018900*    200-ACCOUNTS-FOR-BENEFICIARY - BUILD THE LIST OF ACCOUNTS A
019000*    GIVEN BENEFICIARY OWNS.  THIS IS THE ONE PARAGRAPH EVERY
019100*    OTHER "PER-BENEFICIARY" REQUEST (TXNLST, ACCBAL VIA 505-,
019200*    BENBAL, MAXWD) PERFORMS FIRST, SO THE ACCOUNT-TABLE SCAN
019300*    LOGIC LIVES IN EXACTLY ONE PLACE.
019400*    ----------------------------------------------------------
019500 200-ACCOUNTS-FOR-BENEFICIARY.
019600*    RULE 6 - A BENEFICIARY WITH NO ACCOUNTS RETURNS A ZERO-COUNT
019700*    LIST, NOT AN ERROR.
019800     MOVE ZERO TO RES-ACCT-COUNT.
019900     MOVE 'Y' TO FOUND-SWITCH.
020000     PERFORM 205-CHECK-ONE-ACCOUNT-OWNER
020100             VARYING WS-ACCT-IDX FROM 1 BY 1
020200             UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
020300 200-EXIT.
020400     EXIT.
020500*    205- IS PERFORMED ONCE PER ACCOUNT-TABLE ROW.  A MATCH BUMPS
020600*    THE RESULT COUNT AND APPENDS THE ACCOUNT-ID TO THE RESULT
020700*    TABLE AT THE NEWLY-BUMPED POSITION - THE SAME BUMP-THEN-USE
020800*    PATTERN ACMLOAD USES WHEN LOADING THE MASTER TABLES.
020900 205-CHECK-ONE-ACCOUNT-OWNER.
021000     IF WS-ACCT-BENE-ID (WS-ACCT-IDX) = REQ-BENE-ID
021100         ADD 1 TO RES-ACCT-COUNT
021200         SET RES-ACCT-IDX TO RES-ACCT-COUNT
021300         MOVE WS-ACCT-ID (WS-ACCT-IDX)
021400                 TO RES-ACCT-ID-TBL (RES-ACCT-IDX)
021500     END-IF.
021600*    ----------------------------------------------------------
021700*    300-TRANSACTIONS-FOR-BENEFICIARY - LIST EVERY TRANSACTION
021800*    POSTED TO ANY ACCOUNT THIS BENEFICIARY OWNS.  A TWO-LEVEL
021900*    SCAN: THE OUTER LOOP (305-) WALKS THE TRANSACTION TABLE, THE
022000*    INNER LOOP (307-) WALKS THE OWNED-ACCOUNT LIST 200- JUST
022100*    BUILT, LOOKING FOR A MATCH ON ACCOUNT-ID.
022200*    ----------------------------------------------------------
022300 300-TRANSACTIONS-FOR-BENEFICIARY.
022400*    FIRST FIND THE ACCOUNTS THIS BENEFICIARY OWNS (SEE 200-),
022500*    THEN LIST EVERY TRANSACTION POSTED TO ANY OF THOSE ACCOUNTS.
022600     PERFORM 200-ACCOUNTS-FOR-BENEFICIARY THRU 200-EXIT.
022700     MOVE RES-ACCT-COUNT TO WS-OWNED-ACCT-COUNT.
022800     MOVE ZERO TO RES-TXN-COUNT.
022900     MOVE 'Y' TO FOUND-SWITCH.
023000     PERFORM 305-CHECK-TXN-ACCOUNT-OWNED
023100             VARYING WS-TXN-IDX FROM 1 BY 1
023200             UNTIL WS-TXN-IDX > WS-TXN-COUNT.
023300 300-EXIT.
023400     EXIT.
023500*
023600 305-CHECK-TXN-ACCOUNT-OWNED.
023700*    FOR THIS ONE TRANSACTION-TABLE ROW, WALK THE OWNED-ACCOUNT
023800*    LIST LOOKING FOR A MATCH.  WS-OWNED-ACCT-SUB IS THE STANDALONE
023900*    77-LEVEL SUBSCRIPT DECLARED ABOVE - IT IS REUSED, NOT RESET,
024000*    BY EVERY PARAGRAPH THAT WALKS THIS SAME LIST (307-, 505-, 606-).
024100     PERFORM 307-COMPARE-ONE-OWNED-ACCT
024200             VARYING WS-OWNED-ACCT-SUB FROM 1 BY 1
024300             UNTIL WS-OWNED-ACCT-SUB > WS-OWNED-ACCT-COUNT.
024400*    A MATCH APPENDS THE TRANSACTION-ID TO THE RESULT TABLE AND
024500*    THEN FORCES THE SUBSCRIPT PAST THE END OF THE OWNED-ACCOUNT
024600*    LIST SO THE PERFORM VARYING ABOVE STOPS EARLY - ONE MATCH PER
024700*    TRANSACTION IS ALL THAT IS POSSIBLE SINCE AN ACCOUNT-ID
024800*    APPEARS AT MOST ONCE IN THE OWNED-ACCOUNT LIST.
024900 307-COMPARE-ONE-OWNED-ACCT.
025000     IF WS-TXN-ACCT-ID (WS-TXN-IDX) =
025100             RES-ACCT-ID-TBL (WS-OWNED-ACCT-SUB)
025200         ADD 1 TO RES-TXN-COUNT
025300         SET RES-TXN-IDX TO RES-TXN-COUNT
025400         MOVE WS-TXN-ID (WS-TXN-IDX)
025500                 TO RES-TXN-ID-TBL (RES-TXN-IDX)
025600         MOVE WS-OWNED-ACCT-COUNT TO WS-OWNED-ACCT-SUB
025700     END-IF.
025800*    ----------------------------------------------------------
025900*    400-ACCOUNT-BALANCE - PRICE ONE ACCOUNT BY SCANNING THE FULL
026000*    TRANSACTION TABLE FOR ROWS POSTED TO IT.  THIS PARAGRAPH IS
026100*    CALLED BOTH DIRECTLY (REQUEST CODE ACCBAL) AND INTERNALLY BY
026200*    505- (ONE CALL PER OWNED ACCOUNT WHEN ROLLING UP A
026300*    BENEFICIARY'S TOTAL BALANCE) - IT DOES NOT KNOW OR CARE WHICH.
026400*    ----------------------------------------------------------
026500 400-ACCOUNT-BALANCE.
026600*    RULE 2 - A DEPOSIT ADDS, ANYTHING THAT IS NOT A DEPOSIT
026700*    SUBTRACTS (THE TRANSACTION FILE HAS ONLY THE TWO TYPES, BUT
026800*    THIS SHOP CODES THE RULE AS "NOT A DEPOSIT", NOT AS "IS A
026900*    WITHDRAWAL" - SEE 600- BELOW WHERE THE DISTINCTION MATTERS).
027000     MOVE ZERO TO WS-ACCT-BALANCE-ACCUM.
027100     MOVE REQ-ACCT-ID TO WS-LOOKUP-ACCT-ID.
027200     MOVE 'Y' TO FOUND-SWITCH.
027300     PERFORM 405-APPLY-ONE-TXN-TO-BALANCE
027400             VARYING WS-TXN-IDX FROM 1 BY 1
027500             UNTIL WS-TXN-IDX > WS-TXN-COUNT.
027600     MOVE REQ-ACCT-ID TO RES-ACCT-ID.
027700     MOVE WS-ACCT-BALANCE-ACCUM TO RES-BALANCE.
027800 400-EXIT.
027900     EXIT.
028000*    WS-LOOKUP-ACCT-ID (THE STANDALONE 77-LEVEL SET ABOVE) HOLDS
028100*    THE ACCOUNT-ID BEING PRICED FOR THE DURATION OF THIS ONE SCAN -
028200*    IT IS COMPARED AGAINST, NOT ACCUMULATED INTO, SO IT IS CARRIED
028300*    SEPARATELY FROM THE MONEY ACCUMULATORS IN WS-WORK-FIELDS.
028400 405-APPLY-ONE-TXN-TO-BALANCE.
028500     IF WS-TXN-ACCT-ID (WS-TXN-IDX) = WS-LOOKUP-ACCT-ID
028600         IF WS-TXN-IS-DEPOSIT (WS-TXN-IDX)
028700             COMPUTE WS-ACCT-BALANCE-ACCUM ROUNDED =
028800                     WS-ACCT-BALANCE-ACCUM +
028900                     WS-TXN-AMOUNT (WS-TXN-IDX)
029000         ELSE
029100             COMPUTE WS-ACCT-BALANCE-ACCUM ROUNDED =
029200                     WS-ACCT-BALANCE-ACCUM -
029300                     WS-TXN-AMOUNT (WS-TXN-IDX)
029400         END-IF
029500     END-IF.
029600*
029700*    ----------------------------------------------------------
029800*    500-BENEFICIARY-BALANCE - ROLL UP A BENEFICIARY'S TOTAL
029900*    BALANCE ACROSS EVERY ACCOUNT THEY OWN.  BORROWS THE SHOP'S
030000*    CONTROL-BREAK RUNNING-TOTAL STYLE (ONE ACCUMULATOR, RESET AT
030100*    THE TOP, ADDED TO BY EACH DETAIL PARAGRAPH) EVEN THOUGH THERE
030200*    IS NO PRINTED BREAK LINE HERE - THE "BREAK" IS SIMPLY THE END
030300*    OF THE OWNED-ACCOUNT LIST.
030400*    ----------------------------------------------------------
030500 500-BENEFICIARY-BALANCE.
030600*    THE BENEFICIARY'S TOTAL BALANCE IS THE SUM OF THE BALANCE OF
030700*    EVERY ACCOUNT THAT BENEFICIARY OWNS (SEE 200- AND 400-).
030800     PERFORM 200-ACCOUNTS-FOR-BENEFICIARY THRU 200-EXIT.
030900     MOVE RES-ACCT-COUNT TO WS-OWNED-ACCT-COUNT.
031000     MOVE ZERO TO WS-BENE-BALANCE-ACCUM.
031100     MOVE 'Y' TO FOUND-SWITCH.
031200     PERFORM 505-ADD-ONE-OWNED-ACCT-BALANCE
031300             VARYING WS-OWNED-ACCT-SUB FROM 1 BY 1
031400             UNTIL WS-OWNED-ACCT-SUB > WS-OWNED-ACCT-COUNT.
031500     MOVE REQ-BENE-ID TO RES-BENBAL-BENE-ID.
031600     MOVE WS-BENE-BALANCE-ACCUM TO RES-BENBAL-TOTAL.
031700     MOVE 'Y' TO FOUND-SWITCH.
031800 500-EXIT.
031900     EXIT.
032000*
032100*    ONE OWNED ACCOUNT PER CALL - LOAD ITS ID INTO REQ-ACCT-ID,
032200*    PERFORM 400- TO PRICE IT (THIS OVERWRITES REQ-ACCT-ID AND
032300*    RES-BALANCE, WHICH IS FINE SINCE THIS PARAGRAPH IS THE ONLY
032400*    CALLER LEFT HOLDING A REFERENCE TO THEM AT THIS POINT), THEN
032500*    FOLD THE RESULT INTO THE RUNNING TOTAL.
032600 505-ADD-ONE-OWNED-ACCT-BALANCE.
032700     MOVE RES-ACCT-ID-TBL (WS-OWNED-ACCT-SUB)
032800             TO REQ-ACCT-ID.
032900     PERFORM 400-ACCOUNT-BALANCE THRU 400-EXIT.
033000     COMPUTE WS-BENE-BALANCE-ACCUM ROUNDED =
033100             WS-BENE-BALANCE-ACCUM + RES-BALANCE.
033200*    ----------------------------------------------------------
033300*    600-LARGEST-WITHDRAWAL - FIND THE SINGLE LARGEST WITHDRAWAL
033400*    POSTED, WITHIN THE LAST CALENDAR MONTH, TO ANY ACCOUNT THE
033500*    REQUESTING BENEFICIARY OWNS.  TICKET 51244 NARROWED THIS FROM
033600*    "ANY ACCOUNT ON FILE" TO "THIS BENEFICIARY'S OWN ACCOUNTS
033700*    ONLY" - SEE THE 22-11-21 CHANGE-LOG ENTRY ABOVE.
033800*    ----------------------------------------------------------
033900 600-LARGEST-WITHDRAWAL.
034000*    RULE 4/5 - "LARGEST WITHDRAWAL" IS SCOPED TO THE REQUESTING
034100*    BENEFICIARY'S OWN ACCOUNTS (SEE 200-), NOT THE WHOLE
034200*    TRANSACTION FILE.  WITHIN THAT SCOPE, ONLY STRICT TYPE =
034300*    'WITHDRAWAL' POSTED AFTER THE CUTOFF DATE (ONE CALENDAR
034400*    MONTH BEFORE TODAY) QUALIFIES - SEE TICKET 51244.
034500     PERFORM 200-ACCOUNTS-FOR-BENEFICIARY THRU 200-EXIT.
034600     MOVE RES-ACCT-COUNT TO WS-OWNED-ACCT-COUNT.
034700     PERFORM 650-COMPUTE-CUTOFF-DATE THRU 650-EXIT.
034800     MOVE 'N' TO FOUND-SWITCH.
034900     MOVE ZERO TO WS-MAXWD-AMOUNT-SEEN.
035000     PERFORM 605-CHECK-ONE-WITHDRAWAL
035100             VARYING WS-TXN-IDX FROM 1 BY 1
035200             UNTIL WS-TXN-IDX > WS-TXN-COUNT.
035300 600-EXIT.
035400     EXIT.
035500*    605- IS PERFORMED ONCE PER TRANSACTION-TABLE ROW.  FIRST 606-
035600*    DECIDES WHETHER THIS ROW'S ACCOUNT IS ON THE REQUESTING
035700*    BENEFICIARY'S OWNED LIST; ONLY THEN DO THE TYPE/DATE/AMOUNT
035800*    TESTS RUN.  KEEPING THE OWNERSHIP CHECK IN ITS OWN SWITCH
035900*    (RATHER THAN INLINING A NESTED SEARCH) IS WHAT LET TICKET
036000*    51244 BE FIXED BY CHANGING 606- ALONE.
036100 605-CHECK-ONE-WITHDRAWAL.
036200     MOVE 'N' TO WS-ACCT-OWNED-SW.
036300     PERFORM 606-MARK-IF-ACCOUNT-OWNED
036400             VARYING WS-OWNED-ACCT-SUB FROM 1 BY 1
036500             UNTIL WS-OWNED-ACCT-SUB > WS-OWNED-ACCT-COUNT.
036600*    FOUR-WAY TEST - OWNED, WITHDRAWAL, AFTER THE CUTOFF, AND
036700*    BIGGER THAN ANY WITHDRAWAL SEEN SO FAR ON THIS CALL.  ON A
036800*    TIE (EQUAL AMOUNT), THE EARLIER TRANSACTION-TABLE ROW WINS
036900*    SINCE THE TEST IS STRICTLY GREATER-THAN, NOT >=.
037000     IF WS-ACCT-IS-OWNED
037100         AND WS-TXN-IS-WITHDRAWAL (WS-TXN-IDX)
037200         AND WS-TXN-DATE (WS-TXN-IDX) > WS-CUTOFF-DATE
037300         AND WS-TXN-AMOUNT (WS-TXN-IDX) > WS-MAXWD-AMOUNT-SEEN
037400             MOVE 'Y' TO FOUND-SWITCH
037500             MOVE WS-TXN-AMOUNT (WS-TXN-IDX)
037600                     TO WS-MAXWD-AMOUNT-SEEN
037700             MOVE WS-TXN-ID (WS-TXN-IDX)
037800                     TO RES-MAXWD-TXN-ID
037900             MOVE WS-TXN-ACCT-ID (WS-TXN-IDX)
038000                     TO RES-MAXWD-ACCT-ID
038100             MOVE WS-TXN-AMOUNT (WS-TXN-IDX)
038200                     TO RES-MAXWD-AMOUNT
038300             MOVE WS-TXN-TYPE (WS-TXN-IDX)
038400                     TO RES-MAXWD-TYPE
038500             MOVE WS-TXN-DATE (WS-TXN-IDX)
038600                     TO RES-MAXWD-DATE
038700     END-IF.
038800*
038900*    SAME BUMP-THE-SUBSCRIPT-TO-STOP-EARLY TRICK AS 307- ABOVE -
039000*    ONCE ONE OWNED ACCOUNT MATCHES, THERE IS NO NEED TO KEEP
039100*    COMPARING AGAINST THE REST OF THE OWNED-ACCOUNT LIST.
039200 606-MARK-IF-ACCOUNT-OWNED.
039300     IF WS-TXN-ACCT-ID (WS-TXN-IDX) =
039400             RES-ACCT-ID-TBL (WS-OWNED-ACCT-SUB)
039500         MOVE 'Y' TO WS-ACCT-OWNED-SW
039600         MOVE WS-OWNED-ACCT-COUNT TO WS-OWNED-ACCT-SUB
039700     END-IF.
039800*    ----------------------------------------------------------
039900*    650-COMPUTE-CUTOFF-DATE - SHARED BY 600- ONLY.  BROKEN OUT
040000*    INTO ITS OWN PARAGRAPH SINCE THE Y2K REMEDIATION (99-01-14)
040100*    TOUCHED ONLY THIS LOGIC AND NOT THE REST OF 600-.
040200*    ----------------------------------------------------------
040300 650-COMPUTE-CUTOFF-DATE.
040400*    ROLL TODAY'S DATE BACK ONE CALENDAR MONTH.  JANUARY ROLLS
040500*    BACK INTO DECEMBER OF THE PRIOR YEAR.  THE DAY-OF-MONTH IS
040600*    CLAMPED TO THE LAST DAY OF THE TARGET MONTH USING THE
040700*    ACMDATE DAYS-IN-MONTH TABLE - A FEBRUARY CUTOFF IS BUMPED
040800*    FROM THE TABLE'S 28 TO 29 BY 655- BELOW WHEN THE CUTOFF
040900*    YEAR IS A LEAP YEAR.
041000     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
041100     IF WS-TODAY-MM = 01
041200         COMPUTE WS-CUTOFF-CCYY = WS-TODAY-CCYY - 1
041300         MOVE 12 TO WS-CUTOFF-MM
041400     ELSE
041500         MOVE WS-TODAY-CCYY TO WS-CUTOFF-CCYY
041600         COMPUTE WS-CUTOFF-MM = WS-TODAY-MM - 1
041700     END-IF.
041800     SET WS-DIM-IDX TO WS-CUTOFF-MM.
041900     MOVE WS-DIM-ENTRY (WS-DIM-IDX) TO WS-CUTOFF-DIM-LIMIT.
042000     IF WS-CUTOFF-MM = 02
042100         PERFORM 655-CHECK-LEAP-YEAR THRU 655-EXIT
042200         IF WS-IS-LEAP-YEAR
042300             MOVE 29 TO WS-CUTOFF-DIM-LIMIT
042400         END-IF
042500     END-IF.
042600     IF WS-TODAY-DD > WS-CUTOFF-DIM-LIMIT
042700         MOVE WS-CUTOFF-DIM-LIMIT TO WS-CUTOFF-DD
042800     ELSE
042900         MOVE WS-TODAY-DD TO WS-CUTOFF-DD
043000     END-IF.
043100 650-EXIT.
043200     EXIT.
043300*    ----------------------------------------------------------
043400*    655-CHECK-LEAP-YEAR - 22-12-19 PLR ADDITION.  STANDARD
043500*    CALENDAR TEST ON WS-CUTOFF-CCYY: DIVISIBLE BY 4, EXCEPT
043600*    CENTURY YEARS, WHICH MUST ALSO DIVIDE EVENLY BY 400.
043700*    SHARED BY 650- ONLY.
043800*    ----------------------------------------------------------
043900 655-CHECK-LEAP-YEAR.
044000     MOVE 'N' TO WS-LEAP-YEAR-SW.
044100     DIVIDE WS-CUTOFF-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
044200             REMAINDER WS-LEAP-REMAINDER.
044300     IF WS-LEAP-REMAINDER = ZERO
044400         DIVIDE WS-CUTOFF-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
044500                 REMAINDER WS-LEAP-REMAINDER
044600         IF WS-LEAP-REMAINDER NOT = ZERO
044700             MOVE 'Y' TO WS-LEAP-YEAR-SW
044800         ELSE
044900             DIVIDE WS-CUTOFF-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
045000                     REMAINDER WS-LEAP-REMAINDER
045100             IF WS-LEAP-REMAINDER = ZERO
045200                 MOVE 'Y' TO WS-LEAP-YEAR-SW
045300             END-IF
045400         END-IF
045500     END-IF.
045600 655-EXIT.
045700     EXIT.
