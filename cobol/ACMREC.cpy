000100******************************************************************
000200*    ACMREC   - ACCOUNT MANAGEMENT MASTER TABLE LAYOUTS          *
000300*    THIS MEMBER DEFINES THE IN-MEMORY TABLES BUILT BY ACMLOAD   *
000400*    AND SEARCHED/SCANNED BY ACMLKUP.  COPY THIS MEMBER INTO     *
000500*    WORKING-STORAGE (THE LOADER, THE DRIVER) OR INTO THE        *
000600*    LINKAGE SECTION (ACMLKUP, WHICH ONLY RECEIVES THE TABLES).  *
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    89-04-11 RGH  ORIGINAL MEMBER (CARD-FILE LAYOUT)
001000*    91-09-02 RGH  ADDED WS-ACCT-KEY-NUMERIC REDEFINE FOR THE
001100*                  OVERNIGHT MATCH JOB
001200*    99-01-14 TMK  Y2K - TXN DATE NOW CCYYMMDD, WAS YYMMDD
001300*    07-06-19 CBS  RAISED WS-TXN-MAX TO 10000 PER TICKET 40217
001400*    22-11-02 PLR  RAISED WS-ACCT-MAX TO 2000, ADDED NAME BLOCK
001500*                  REDEFINE FOR THE MERGE/PURGE UTILITY
001600******************************************************************
001700 01  WS-BENEFICIARY-TABLE.
001800     05  WS-BENE-COUNT           PIC S9(4) COMP VALUE ZERO.
001900     05  WS-BENE-MAX             PIC S9(4) COMP VALUE +500.
002000     05  WS-BENEFICIARY-ENTRY OCCURS 500 TIMES
002100                     INDEXED BY WS-BENE-IDX.
002200         10  WS-BENE-ID              PIC 9(9).
002300         10  WS-BENE-NAME-BLOCK.
002400             15  WS-BENE-FIRST-NAME      PIC X(20).
002500             15  WS-BENE-LAST-NAME       PIC X(20).
002600         10  WS-BENE-NAME-ALPHA REDEFINES
002700                     WS-BENE-NAME-BLOCK  PIC X(40).
002800         10  FILLER                  PIC X(15).
002900*
003000 01  WS-ACCOUNT-TABLE.
003100     05  WS-ACCT-COUNT           PIC S9(4) COMP VALUE ZERO.
003200     05  WS-ACCT-MAX             PIC S9(4) COMP VALUE +2000.
003300     05  WS-ACCOUNT-ENTRY OCCURS 2000 TIMES
003400                     INDEXED BY WS-ACCT-IDX.
003500         10  WS-ACCT-KEY-BLOCK.
003600             15  WS-ACCT-ID              PIC 9(9).
003700             15  WS-ACCT-BENE-ID         PIC 9(9).
003800         10  WS-ACCT-KEY-NUMERIC REDEFINES
003900                     WS-ACCT-KEY-BLOCK   PIC 9(18).
004000         10  FILLER                  PIC X(12).
004100*
004200 01  WS-TRANSACTION-TABLE.
004300     05  WS-TXN-COUNT            PIC S9(5) COMP VALUE ZERO.
004400     05  WS-TXN-MAX              PIC S9(5) COMP VALUE +10000.
004500     05  WS-TXN-ENTRY OCCURS 10000 TIMES
004600                     INDEXED BY WS-TXN-IDX.
004700         10  WS-TXN-ID               PIC 9(9).
004800         10  WS-TXN-ACCT-ID          PIC 9(9).
004900         10  WS-TXN-AMOUNT           PIC S9(9)V99.
005000         10  WS-TXN-TYPE             PIC X(10).
005100             88  WS-TXN-IS-DEPOSIT       VALUE 'deposit'.
005200             88  WS-TXN-IS-WITHDRAWAL    VALUE 'withdrawal'.
005300         10  WS-TXN-DATE             PIC 9(8).
005400         10  WS-TXN-DATE-PARTS REDEFINES
005500                     WS-TXN-DATE.
005600             15  WS-TXN-DATE-CCYY        PIC 9(4).
005700             15  WS-TXN-DATE-MM          PIC 9(2).
005800             15  WS-TXN-DATE-DD          PIC 9(2).
005900         10  FILLER                  PIC X(08).
