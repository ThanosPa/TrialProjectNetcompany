000100******************************************************************
000200*    ACMWORK  - PER-LINE CSV PARSE BUFFERS FOR ACMLOAD            *
000300*    ONE 01-LEVEL PER INPUT FILE.  UNSTRING TARGET FOR THE        *
000400*    CURRENT LINE, BEFORE THE FIELDS ARE MOVED TO THE TABLE       *
000500*    ENTRY IN ACMREC.                                             *
000600*------------------------------------------------------------------
000700*    CHANGE LOG
000800*    89-04-11 RGH  ORIGINAL MEMBER
000900*    99-01-14 TMK  Y2K - WS-TXN-IN-DATE-RAW ADDED FOR THE MM/DD/YY
001000*                  TO CCYYMMDD WINDOWING FIX (SEE ACMLOAD 320-)
001100*    22-12-12 PLR  WS-TXN-IN-AMOUNT-RAW AND WS-TXN-AMOUNT-PARSE-
001200*                  AREA ADDED PER STANDARDS REVIEW - THE OLD CODE
001300*                  UNSTRUNG THE CSV AMOUNT COLUMN DIRECTLY INTO AN
001400*                  IMPLIED-DECIMAL NUMERIC ITEM, WHICH DOES NOT
001500*                  LINE UP THE DECIMAL POINT (SAME CLASS OF BUG AS
001600*                  THE DATE COLUMN, FIXED THE SAME WAY - CAPTURE
001700*                  ALPHANUMERIC, THEN REBUILD THE NUMBER)
001800******************************************************************
001900 01  WS-BENEFICIARY-IN-REC.
002000     05  WS-BENE-IN-ID           PIC 9(9).
002100     05  WS-BENE-IN-FIRST-NAME   PIC X(20).
002200     05  WS-BENE-IN-LAST-NAME    PIC X(20).
002300     05  FILLER                  PIC X(15).
002400*
002500 01  WS-ACCOUNT-IN-REC.
002600     05  WS-ACCT-IN-ID           PIC 9(9).
002700     05  WS-ACCT-IN-BENE-ID      PIC 9(9).
002800     05  FILLER                  PIC X(12).
002900*
003000 01  WS-TRANSACTION-IN-REC.
003100     05  WS-TXN-IN-ID            PIC 9(9).
003200     05  WS-TXN-IN-ACCT-ID       PIC 9(9).
003300*    WS-TXN-IN-AMOUNT-RAW IS THE UNSTRING TARGET FOR THE AMOUNT
003400*    COLUMN - THE CSV CARRIES IT AS TEXT WITH A LITERAL DECIMAL
003500*    POINT (E.G. "150.00"), SO IT CANNOT BE UNSTRUNG STRAIGHT INTO
003600*    AN IMPLIED-DECIMAL NUMERIC ITEM ANY MORE THAN THE DATE COLUMN
003700*    COULD - SEE WS-TXN-AMOUNT-PARSE-AREA BELOW, WHICH SPLITS THIS
003800*    RAW FIELD ON THE DECIMAL POINT AND REBUILDS THE VALUE.
003900     05  WS-TXN-IN-AMOUNT-RAW    PIC X(12).
004000     05  WS-TXN-IN-AMOUNT        PIC S9(9)V99.
004100     05  WS-TXN-IN-TYPE          PIC X(10).
004200     05  WS-TXN-IN-DATE-RAW.
004300         10  WS-TXN-IN-DATE-MM       PIC 9(2).
004400         10  FILLER                  PIC X(1).
004500         10  WS-TXN-IN-DATE-DD       PIC 9(2).
004600         10  FILLER                  PIC X(1).
004700         10  WS-TXN-IN-DATE-YY       PIC 9(2).
004800     05  WS-TXN-IN-DATE-CCYYMMDD PIC 9(8).
004900     05  FILLER                  PIC X(10).
005000*
005100*    WS-TXN-AMOUNT-PARSE-AREA - WORK FIELDS USED ONLY BY ACMLOAD'S
005200*    325-PARSE-TRANSACTION-AMOUNT TO REBUILD WS-TXN-IN-AMOUNT FROM
005300*    WS-TXN-IN-AMOUNT-RAW.  THE RAW FIELD IS SPLIT ON THE "." INTO
005400*    AN ALPHANUMERIC WHOLE-DOLLARS PIECE AND AN ALPHANUMERIC CENTS
005500*    PIECE, EACH MOVED TO A NUMERIC ITEM (A STRAIGHT DIGIT-STRING
005600*    MOVE, NO DECIMAL ALIGNMENT INVOLVED), THEN COMBINED BY
005700*    COMPUTE.  WS-TXN-AMT-FRAC-ALPHA DEFAULTS TO '00' SO A SOURCE
005800*    AMOUNT WITH NO CENTS SHOWN STILL PARSES CORRECTLY.
005900 01  WS-TXN-AMOUNT-PARSE-AREA.
006000     05  WS-TXN-AMT-WHOLE-ALPHA  PIC X(09).
006100     05  WS-TXN-AMT-FRAC-ALPHA   PIC X(02) VALUE '00'.
006200     05  WS-TXN-AMT-WHOLE-NUM    PIC 9(09).
006300     05  WS-TXN-AMT-FRAC-NUM     PIC 9(02).
006400     05  FILLER                  PIC X(06).
006500*
006600*    RAW CSV LINE BUFFERS - ONE UNSTRING SOURCE PER FILE
006700 01  WS-CSV-LINE-BENEFICIARY     PIC X(80).
006800 01  WS-CSV-LINE-ACCOUNT         PIC X(80).
006900 01  WS-CSV-LINE-TRANSACTION     PIC X(80).
